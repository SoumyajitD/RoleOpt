000100*---------------------------------------------------------------*
000200* RMRECS  --  ROLEOPT EXTRACT RECORD LAYOUTS
000300*
000400* ORIGINAL AUTHOR: M. OKAFOR
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 M. OKAFOR       CREATED - RM-3301 ROLEOPT LOAD RECORDS
000900* 08/02/22 T. VANCE        RM-3347 ADDED ENT-APP-ID LINK FIELD
001000* 02/14/23 T. VANCE        Y2K-STYLE REVIEW - NO 2-DIGIT YEARS
001100*                          USED IN THIS MEMBER, NO CHANGE REQUIRED
001200* 09/30/24 R. ESPARZA      RM-3412 ASSIGNMENT DETAIL RECORD ADDED
001300*---------------------------------------------------------------*
001400* EACH 01-LEVEL BELOW IS THE UNSTRING TARGET FOR ONE RAW CSV
001500* LINE READ BY CBL-RMLOAD.  FIELD WIDTHS MATCH THE EXTRACT
001600* SPEC EXACTLY - DO NOT WIDEN WITHOUT A COORDINATED CHANGE TO
001700* THE UPSTREAM EXTRACT JOB.
001800*---------------------------------------------------------------*
001900 01  RM-OU-REC.
002000     05  OU-ID                       PIC X(10).
002100     05  OU-NAME                     PIC X(40).
002200     05  OU-DESCRIPTION               PIC X(60).
002300     05  FILLER                      PIC X(10).
002400*---------------------------------------------------------------*
002500 01  RM-USER-REC.
002600     05  USER-ID                     PIC X(10).
002700     05  USER-FIRST-NAME             PIC X(20).
002800     05  USER-LAST-NAME              PIC X(20).
002900     05  USER-OU-ID                  PIC X(10).
003000     05  FILLER                      PIC X(10).
003100*---------------------------------------------------------------*
003200 01  RM-APP-REC.
003300     05  APP-ID                      PIC X(10).
003400     05  APP-NAME                    PIC X(40).
003500     05  APP-DESCRIPTION             PIC X(60).
003600     05  FILLER                      PIC X(10).
003700*---------------------------------------------------------------*
003800 01  RM-ENT-REC.
003900     05  ENT-ID                      PIC X(10).
004000     05  ENT-NAME                    PIC X(40).
004100     05  ENT-DESCRIPTION             PIC X(60).
004200     05  ENT-APP-ID                  PIC X(10).
004300     05  FILLER                      PIC X(10).
004400*---------------------------------------------------------------*
004500 01  RM-ASG-DETAIL-REC.
004600     05  ASG-USER-ID                 PIC X(10).
004700     05  ASG-ENT-ID                  PIC X(10).
004800     05  FILLER                      PIC X(10).
