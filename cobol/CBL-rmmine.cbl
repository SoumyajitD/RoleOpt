000100*===============================================================*
000200* PROGRAM NAME:    RMMINE
000300* ORIGINAL AUTHOR: A. FENWICK
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/09/22 A. FENWICK      CREATED FOR ROLEOPT - RM-3360 ROLE
000900*                          CANDIDATE GENERATOR, MANUAL + AI SIDE
001000* 09/30/24 R. ESPARZA      RM-3412 CLAMP FLT-MIN-USERS-PER-ROLE
001100*                          AND FLT-MAX-PERMS-PER-ROLE TO >= 1
001200*                          BEFORE ANY DRAW IS TAKEN
001300* 04/02/25 R. ESPARZA      RM-3440 SWITCHED THE RANDOM DRAWS OF
001400*                          THE OLD CICS-BASED PROTOTYPE FOR THE
001500*                          TRIANGULAR SEQUENCE SUBSTITUTION - SEE
001600*                          9000-TRIANGULAR-DRAW.  THE RUN IS NOW
001700*                          REPRODUCIBLE FROM ONE DECK TO THE NEXT
001800* 07/21/25 R. ESPARZA      RM-3466 LEAVE AI-ROLE-TABLE UNTOUCHED
001900*                          WHEN FLT-USE-AI = 'N' - DO NOT RE-ZERO
002000*                          A PRIOR RUN'S AI SUGGESTIONS
002010* 08/09/26 K. DELACRUZ      RM-3471 PUT BOTH ROLE-BUILD LOOPS ON
002020*                          PERFORM...THRU, ADDED A DRAW COUNTER,
002030*                          AND WIRED THE UPSI-0 SWITCH TO A
002040*                          RUN-END TRACE BANNER
002050* 08/09/26 K. DELACRUZ      RM-3472 REPLACED THE STRING/POINTER
002060*                          BUILD OF THE APP LIST WITH FIXED
002070*                          NAME/SEPARATOR SLOTS MOVED OUT AS ONE
002080*                          LINE - THIS SHOP NEVER USED STRING
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  RMMINE.
002400 AUTHOR. A. FENWICK.
002500 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
002600 DATE-WRITTEN. 11/09/22.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3096.
003500 OBJECT-COMPUTER. IBM-3096.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
003800            OFF STATUS IS RM-TRACE-SW-OFF.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*---------------------------------------------------------------*
004400* TRIANGULAR-DRAW WORK AREA - SHARED BY EVERY CALL TO
004500* 9000-TRIANGULAR-DRAW.  SEE THAT PARAGRAPH FOR THE FORMULA.
004600*---------------------------------------------------------------*
004700 01  WS-DRAW-FIELDS.
004800     05  WS-DRAW-LOW                 PIC S9(4) COMP.
004900     05  WS-DRAW-HIGH                PIC S9(4) COMP.
005000     05  WS-DRAW-N                   PIC S9(4) COMP.
005100     05  WS-DRAW-RANGE-SIZE          PIC S9(4) COMP.
005200     05  WS-DRAW-RESULT              PIC S9(4) COMP.
005300*---------------------------------------------------------------*
005400 01  WS-SUBSCRIPTS-MISC.
005500     05  WS-ROLE-SEQ                 PIC S9(4) COMP VALUE ZERO.
005600     05  WS-APP-COUNT                PIC S9(4) COMP VALUE ZERO.
005800     05  FILLER                      PIC X(10).
005810*---------------------------------------------------------------*
005820* STANDALONE DRAW COUNTER - NOT PART OF ANY GROUP, COUNTS EVERY
005830* CALL MADE TO 9000-TRIANGULAR-DRAW THIS RUN.
005840*---------------------------------------------------------------*
005850 77  WS-DRAW-CALL-CT                 PIC S9(4) COMP VALUE ZERO.
005900*---------------------------------------------------------------*
006000* ROLE-NAME IS ASSEMBLED HERE, THEN MOVED AS A FLAT ALIAS INTO
006100* THE TABLE ENTRY - THE SAME "BUILD IN PARTS, MOVE AS ONE FIELD"
006200* HABIT USED FOR THE REPORT HEADER IN COPYLIB-RMFORM.
006300*---------------------------------------------------------------*
006400 01  WS-ROLE-NAME-FIELDS.
006500     05  WS-RNF-PREFIX               PIC X(09) VALUE SPACE.
006600     05  WS-RNF-NUMBER               PIC Z(3)9.
006700     05  FILLER                      PIC X(17) VALUE SPACE.
006800 01  WS-ROLE-NAME-LINE REDEFINES WS-ROLE-NAME-FIELDS
006900                                    PIC X(30).
007000*---------------------------------------------------------------*
007100*---------------------------------------------------------------*
007110* APP LIST IS BUILT ONE FIXED SLOT AT A TIME - NAME, THEN A
007120* COMMA-SPACE SEPARATOR - THE SAME "BUILD IN FIELDS, MOVE AS ONE
007130* FIELD" HABIT USED FOR THE REPORT HEADER IN COPYLIB-RMFORM.
007140* APP-PLACEHOLDER-NAME IS NEVER MORE THAN FOUR CHARACTERS WIDE
007150* ("App1".."App4"), SO THE MOVE INTO EACH 4-BYTE SLOT NEEDS NO
007160* FURTHER TRIMMING.
007170*---------------------------------------------------------------*
007180 01  WS-APP-LIST-FIELDS.
007190     05  WS-ALF-NAME-1               PIC X(04).
007200     05  WS-ALF-SEP-1                PIC X(02).
007210     05  WS-ALF-NAME-2               PIC X(04).
007220     05  WS-ALF-SEP-2                PIC X(02).
007230     05  WS-ALF-NAME-3               PIC X(04).
007240     05  WS-ALF-SEP-3                PIC X(02).
007250     05  WS-ALF-NAME-4               PIC X(04).
007260     05  FILLER                      PIC X(98).
007270 01  WS-APP-LIST-LINE REDEFINES WS-APP-LIST-FIELDS
007280                                    PIC X(120).
007290*---------------------------------------------------------------*
007300* RUN-END TRACE BANNER - BUILT IN FIELDS, MOVED AS ONE LINE, THE
007310* WAY COPYLIB-RMFORM BUILDS THE REPORT HEADER.
007320*---------------------------------------------------------------*
007330 01  WS-RUN-END-FIELDS.
007340     05  FILLER    PIC X(23) VALUE 'RMMINE DRAWS THIS RUN:'.
007350     05  WS-RUN-END-DRAWS-ED         PIC ZZZZ9.
007360     05  FILLER                      PIC X(11) VALUE SPACE.
007370 01  WS-RUN-END-LINE REDEFINES WS-RUN-END-FIELDS
007380                                    PIC X(39).
007390*===============================================================*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600 COPY RMTABS.
007700*===============================================================*
007800 PROCEDURE DIVISION USING ROLE-FILTER-REC,
007900     OU-TABLE-COUNT, OU-TABLE,
008000     USER-TABLE-COUNT, USER-TABLE,
008100     APP-TABLE-COUNT, APP-TABLE,
008200     ENT-TABLE-COUNT, ENT-TABLE,
008300     ASG-TABLE-COUNT, ASG-TABLE,
008400     DATA-SUMMARY-REC,
008500     ROLE-TABLE-COUNT, ROLE-TABLE,
008600     AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE.
008700*---------------------------------------------------------------*
008800 0000-MAIN-PARAGRAPH.
008900*---------------------------------------------------------------*
009000     PERFORM 1000-VALIDATE-FILTER.
009100     PERFORM 2000-BUILD-MANUAL-ROLES.
009200     IF FLT-USE-AI-YES
009300         PERFORM 4000-BUILD-AI-ROLES
009400     END-IF.
009410     MOVE WS-DRAW-CALL-CT TO WS-RUN-END-DRAWS-ED.
009420     IF RM-TRACE-SW-ON
009430         DISPLAY WS-RUN-END-LINE
009440     END-IF.
009500     GOBACK.
009600*---------------------------------------------------------------*
009700 1000-VALIDATE-FILTER.
009800*---------------------------------------------------------------*
009900*    A MAX-PERMS BOUND OF ZERO OR LESS WOULD MAKE THE "1 TO MAX"
010000*    DRAW IN 2000 MEANINGLESS - CLAMP BOTH BOUNDS UP TO 1 RATHER
010100*    THAN LET AN OUT-OF-RANGE CONTROL CARD VALUE REACH THE DRAW.
010200     IF FLT-MIN-USERS-PER-ROLE < 1
010300         MOVE 1 TO FLT-MIN-USERS-PER-ROLE
010400     END-IF.
010500     IF FLT-MAX-PERMS-PER-ROLE < 1
010600         MOVE 1 TO FLT-MAX-PERMS-PER-ROLE
010700     END-IF.
010800*---------------------------------------------------------------*
010900 2000-BUILD-MANUAL-ROLES.
011000*---------------------------------------------------------------*
011100     MOVE 3 TO WS-DRAW-LOW.
011200     MOVE 6 TO WS-DRAW-HIGH.
011300     MOVE 1 TO WS-DRAW-N.
011400     PERFORM 9000-TRIANGULAR-DRAW.
011500     MOVE WS-DRAW-RESULT TO ROLE-TABLE-COUNT.
011600     PERFORM 2100-BUILD-ONE-MANUAL-ROLE THRU 2100-EXIT
011700         VARYING WS-ROLE-SEQ FROM 1 BY 1
011800         UNTIL WS-ROLE-SEQ > ROLE-TABLE-COUNT.
011900*---------------------------------------------------------------*
012000 2100-BUILD-ONE-MANUAL-ROLE.
012100*---------------------------------------------------------------*
012200     MOVE WS-ROLE-SEQ TO ROLE-ID OF ROLE-ENTRY (WS-ROLE-SEQ).
012300     MOVE 'Role '    TO WS-RNF-PREFIX.
012400     MOVE WS-ROLE-SEQ TO WS-RNF-NUMBER.
012500     MOVE WS-ROLE-NAME-LINE
012600         TO ROLE-NAME OF ROLE-ENTRY (WS-ROLE-SEQ).
012700*
012800     MOVE FLT-MIN-USERS-PER-ROLE       TO WS-DRAW-LOW.
012900     COMPUTE WS-DRAW-HIGH = FLT-MIN-USERS-PER-ROLE + 19.
013000     MOVE WS-ROLE-SEQ                  TO WS-DRAW-N.
013100     PERFORM 9000-TRIANGULAR-DRAW.
013200     MOVE WS-DRAW-RESULT
013300         TO ROLE-USER-COUNT OF ROLE-ENTRY (WS-ROLE-SEQ).
013400*
013500     MOVE 2 TO WS-DRAW-LOW.
013600     MOVE 4 TO WS-DRAW-HIGH.
013700     MOVE WS-ROLE-SEQ TO WS-DRAW-N.
013800     PERFORM 9000-TRIANGULAR-DRAW.
013900     MOVE WS-DRAW-RESULT TO WS-APP-COUNT.
014000     PERFORM 3000-BUILD-APP-LIST.
014100     MOVE WS-APP-LIST-LINE
014200         TO ROLE-APP-LIST OF ROLE-ENTRY (WS-ROLE-SEQ).
014300*
014400     MOVE 1                            TO WS-DRAW-LOW.
014500     MOVE FLT-MAX-PERMS-PER-ROLE        TO WS-DRAW-HIGH.
014600     MOVE WS-ROLE-SEQ                   TO WS-DRAW-N.
014700     PERFORM 9000-TRIANGULAR-DRAW.
014800     MOVE WS-DRAW-RESULT
014900         TO ROLE-PERM-COUNT OF ROLE-ENTRY (WS-ROLE-SEQ).
015000*
015100     MOVE 'N' TO ROLE-AI-GENERATED OF ROLE-ENTRY (WS-ROLE-SEQ).
015200     MOVE 0   TO ROLE-CONFIDENCE OF ROLE-ENTRY (WS-ROLE-SEQ).
015210 2100-EXIT.
015220     EXIT.
015300*---------------------------------------------------------------*
015400 3000-BUILD-APP-LIST.
015500*---------------------------------------------------------------*
015600*    FILLS App1 FOR WS-APP-COUNT ENTRIES (2 TO 4, SEE THE DRAW
015700*    ABOVE) INTO THE FIXED NAME/SEPARATOR SLOTS, COMMA-SPACE
015800*    JOINED - APP-PLACEHOLDER-NAME NEVER EXCEEDS FOUR ENTRIES.
015900     MOVE SPACE TO WS-APP-LIST-FIELDS.
016000     MOVE APP-PLACEHOLDER-NAME (1) TO WS-ALF-NAME-1.
016100     IF WS-APP-COUNT > 1
016200         MOVE ', '                    TO WS-ALF-SEP-1
016300         MOVE APP-PLACEHOLDER-NAME (2) TO WS-ALF-NAME-2
016400     END-IF.
016500     IF WS-APP-COUNT > 2
016600         MOVE ', '                    TO WS-ALF-SEP-2
016700         MOVE APP-PLACEHOLDER-NAME (3) TO WS-ALF-NAME-3
016800     END-IF.
016900     IF WS-APP-COUNT > 3
017000         MOVE ', '                    TO WS-ALF-SEP-3
017100         MOVE APP-PLACEHOLDER-NAME (4) TO WS-ALF-NAME-4
017200     END-IF.
017600*---------------------------------------------------------------*
017700 4000-BUILD-AI-ROLES.
017800*---------------------------------------------------------------*
017900     MOVE 2 TO WS-DRAW-LOW.
018000     MOVE 4 TO WS-DRAW-HIGH.
018100     MOVE 1 TO WS-DRAW-N.
018200     PERFORM 9000-TRIANGULAR-DRAW.
018300     MOVE WS-DRAW-RESULT TO AI-ROLE-TABLE-COUNT.
018400     PERFORM 4100-BUILD-ONE-AI-ROLE THRU 4100-EXIT
018500         VARYING WS-ROLE-SEQ FROM 1 BY 1
018600         UNTIL WS-ROLE-SEQ > AI-ROLE-TABLE-COUNT.
018700*---------------------------------------------------------------*
018800 4100-BUILD-ONE-AI-ROLE.
018900*---------------------------------------------------------------*
019000     COMPUTE ROLE-ID OF AI-ROLE-ENTRY (WS-ROLE-SEQ) =
019100         100 + WS-ROLE-SEQ.
019200     MOVE 'AI Role ' TO WS-RNF-PREFIX.
019300     MOVE WS-ROLE-SEQ TO WS-RNF-NUMBER.
019400     MOVE WS-ROLE-NAME-LINE
019500         TO ROLE-NAME OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
019600*
019700     MOVE 5  TO WS-DRAW-LOW.
019800     MOVE 24 TO WS-DRAW-HIGH.
019900     MOVE WS-ROLE-SEQ TO WS-DRAW-N.
020000     PERFORM 9000-TRIANGULAR-DRAW.
020100     MOVE WS-DRAW-RESULT
020200         TO ROLE-USER-COUNT OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
020300*
020400     MOVE 2 TO WS-DRAW-LOW.
020500     MOVE 4 TO WS-DRAW-HIGH.
020600     MOVE WS-ROLE-SEQ TO WS-DRAW-N.
020700     PERFORM 9000-TRIANGULAR-DRAW.
020800     MOVE WS-DRAW-RESULT TO WS-APP-COUNT.
020900     PERFORM 3000-BUILD-APP-LIST.
021000     MOVE WS-APP-LIST-LINE
021100         TO ROLE-APP-LIST OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
021200*
021300     MOVE 2 TO WS-DRAW-LOW.
021400     MOVE 9 TO WS-DRAW-HIGH.
021500     MOVE WS-ROLE-SEQ TO WS-DRAW-N.
021600     PERFORM 9000-TRIANGULAR-DRAW.
021700     MOVE WS-DRAW-RESULT
021800         TO ROLE-PERM-COUNT OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
021900*
022000     MOVE 70 TO WS-DRAW-LOW.
022100     MOVE 94 TO WS-DRAW-HIGH.
022200     MOVE WS-ROLE-SEQ TO WS-DRAW-N.
022300     PERFORM 9000-TRIANGULAR-DRAW.
022400     MOVE WS-DRAW-RESULT
022500         TO ROLE-CONFIDENCE OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
022600*
022700     MOVE 'Y'
022800         TO ROLE-AI-GENERATED OF AI-ROLE-ENTRY (WS-ROLE-SEQ).
022810 4100-EXIT.
022820     EXIT.
022900*---------------------------------------------------------------*
023000 9000-TRIANGULAR-DRAW.
023100*---------------------------------------------------------------*
023200*    A LIVE RANDOM DRAW HAS NO REPRODUCIBLE RESULT FROM ONE RUN
023300*    TO THE NEXT, SO EVERY "RANDOM" QUANTITY IN THIS PROGRAM USES
023400*    A TRIANGULAR SEQUENCE THAT STAYS INSIDE [WS-DRAW-LOW,
023500*    WS-DRAW-HIGH] AND REPEATS THE SAME RESULT GIVEN THE SAME
023600*    WS-DRAW-N ON THE NEXT RUN OF THE SAME DECK:
023700*        DRAW = LOW + MOD((N - 1), (HIGH - LOW + 1))
023800*    SEE RM-3440 ABOVE.
023900     COMPUTE WS-DRAW-RANGE-SIZE =
024000         WS-DRAW-HIGH - WS-DRAW-LOW + 1.
024100     COMPUTE WS-DRAW-RESULT =
024200         WS-DRAW-LOW +
024300         FUNCTION MOD ((WS-DRAW-N - 1), WS-DRAW-RANGE-SIZE).
024310     ADD 1 TO WS-DRAW-CALL-CT.
