000100*===============================================================*
000200* PROGRAM NAME:    RMFETCH
000300* ORIGINAL AUTHOR: M. OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/21 M. OKAFOR       CREATED FOR ROLEOPT - RM-3302 ONE
000900*                          SUBPROGRAM TO RESOLVE A KEY AGAINST
001000*                          ANY OF THE FOUR LOOKUP TABLES, CALLED
001100*                          FROM RMLOAD
001200* 08/02/22 T. VANCE        RM-3347 ADDED THE 'AP' DISCRIMINATOR
001300*                          SO ENTITLEMENTS CAN RESOLVE ENT-APP-ID
001400* 09/30/24 R. ESPARZA      RM-3412 ADDED THE 'US' AND 'EN'
001500*                          DISCRIMINATORS FOR RMLOAD'S ASSIGNMENT
001600*                          FINALIZE STEP
001700* 04/02/25 R. ESPARZA      RM-3440 ADDED THE DEFENSIVE RE-LOOKUP
001800*                          ENTRY POINT CALLED FROM RMPERMAP
001810* 08/09/26 K. DELACRUZ      RM-3471 ROUTED EACH EVALUATE BRANCH
001820*                          THROUGH PERFORM...THRU AND ADDED A
001830*                          CALL COUNTER FOR THE UPSI-0 TRACE
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  RMFETCH.
002200 AUTHOR. M. OKAFOR.
002300 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
002400 DATE-WRITTEN. 03/18/21.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3096.
003300 OBJECT-COMPUTER. IBM-3096.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
003600            OFF STATUS IS RM-TRACE-SW-OFF.
003700*===============================================================*
003800 DATA DIVISION.
003900*---------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*---------------------------------------------------------------*
004200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004300     05  WS-SCAN-IDX                 PIC S9(4) COMP VALUE ZERO.
004400     05  FILLER                      PIC X(10).
004410*---------------------------------------------------------------*
004420* STANDALONE CALL COUNTER - NOT PART OF ANY GROUP, COUNTS HOW
004430* MANY TIMES THIS SUBPROGRAM HAS BEEN ENTERED THIS RUN UNIT.
004440*---------------------------------------------------------------*
004450 77  WS-CALL-CT                      PIC S9(4) COMP VALUE ZERO.
004500*---------------------------------------------------------------*
004600 01  ERROR-DISPLAY-LINE.
004700     05  FILLER  PIC X(23) VALUE ' *** RMFETCH REJECTED A'.
004800     05  FILLER  PIC X(20) VALUE ' BAD DISCRIMINATOR: '.
004900     05  DL-BAD-DISCRIM              PIC X(02) VALUE SPACE.
005000     05  FILLER  PIC X(05) VALUE ' *** '.
005100*===============================================================*
005200 LINKAGE SECTION.
005300*---------------------------------------------------------------*
005400 01  LK-TABLE-TYPE                   PIC X(02).
005500 01  LK-TABLE-COUNT                  PIC S9(4) COMP.
005600*---------------------------------------------------------------*
005700* THE FOURTH ARGUMENT IS A DIFFERENT TABLE ON EVERY CALL - THE
005800* OU/APP/USER/ENT TABLE LAYOUTS EACH GET THEIR OWN VIEW OF THIS
005900* ONE LINKAGE SLOT, PICKED BY LK-TABLE-TYPE.  EVERY ONE OF THE
006000* FOUR SOURCE TABLES (SEE COPYLIB-RMTABS) STARTS ITS ENTRY WITH
006100* A 10-BYTE ID FIELD, SO THE SLOT IS ALWAYS SAFE TO READ AS
006200* WHICHEVER VIEW MATCHES THE DISCRIMINATOR THAT CAME IN WITH IT.
006300*---------------------------------------------------------------*
006400 01  LK-OU-TABLE-VIEW.
006500     05  LK-OU-ENTRY OCCURS 1 TO 500 TIMES
006600             DEPENDING ON LK-TABLE-COUNT
006700             INDEXED BY LK-OU-IDX.
006800         10  LK-OU-ID                PIC X(10).
006900         10  FILLER                  PIC X(40).
007000         10  FILLER                  PIC X(60).
007100         10  FILLER                  PIC S9(4) COMP.
007200         10  FILLER                  PIC X(10).
007300 01  LK-APP-TABLE-VIEW REDEFINES LK-OU-TABLE-VIEW.
007400     05  LK-APP-ENTRY OCCURS 1 TO 500 TIMES
007500             DEPENDING ON LK-TABLE-COUNT
007600             INDEXED BY LK-APP-IDX.
007700         10  LK-APP-ID               PIC X(10).
007800         10  FILLER                  PIC X(40).
007900         10  FILLER                  PIC X(60).
008000         10  FILLER                  PIC S9(4) COMP.
008100         10  FILLER                  PIC X(10).
008200 01  LK-USER-TABLE-VIEW REDEFINES LK-OU-TABLE-VIEW.
008300     05  LK-USER-ENTRY OCCURS 1 TO 5000 TIMES
008400             DEPENDING ON LK-TABLE-COUNT
008500             INDEXED BY LK-USER-IDX.
008600         10  LK-USER-ID              PIC X(10).
008700         10  FILLER                  PIC X(20).
008800         10  FILLER                  PIC X(20).
008900         10  FILLER                  PIC X(10).
009000         10  FILLER                  PIC S9(4) COMP.
009100         10  FILLER                  PIC X(10).
009200 01  LK-ENT-TABLE-VIEW REDEFINES LK-OU-TABLE-VIEW.
009300     05  LK-ENT-ENTRY OCCURS 1 TO 5000 TIMES
009400             DEPENDING ON LK-TABLE-COUNT
009500             INDEXED BY LK-ENT-IDX.
009600         10  LK-ENT-ID               PIC X(10).
009700         10  FILLER                  PIC X(40).
009800         10  FILLER                  PIC X(60).
009900         10  FILLER                  PIC X(10).
010000         10  FILLER                  PIC S9(4) COMP.
010100         10  FILLER                  PIC X(10).
010200*---------------------------------------------------------------*
010300 01  LK-SEARCH-KEY                   PIC X(10).
010400 01  LK-FOUND-INDEX                  PIC S9(4) COMP.
010500*===============================================================*
010600 PROCEDURE DIVISION USING LK-TABLE-TYPE, LK-TABLE-COUNT,
010700     LK-OU-TABLE-VIEW, LK-SEARCH-KEY, LK-FOUND-INDEX.
010800*---------------------------------------------------------------*
010900 0000-MAIN-ROUTINE.
011000*---------------------------------------------------------------*
011100     MOVE ZERO TO LK-FOUND-INDEX.
011110     ADD 1 TO WS-CALL-CT.
011200     EVALUATE LK-TABLE-TYPE
011300         WHEN 'OU'
011400             PERFORM 2000-SEARCH-OU-TABLE THRU 2000-EXIT
011500         WHEN 'AP'
011600             PERFORM 3000-SEARCH-APP-TABLE THRU 3000-EXIT
011700         WHEN 'US'
011800             PERFORM 4000-SEARCH-USER-TABLE THRU 4000-EXIT
011900         WHEN 'EN'
012000             PERFORM 5000-SEARCH-ENT-TABLE THRU 5000-EXIT
012100         WHEN OTHER
012200             MOVE LK-TABLE-TYPE       TO DL-BAD-DISCRIM
012300             IF RM-TRACE-SW-ON
012400                 DISPLAY ERROR-DISPLAY-LINE
012500             END-IF
012600     END-EVALUATE.
012700     GOBACK.
012800*---------------------------------------------------------------*
012900 2000-SEARCH-OU-TABLE.
013000*---------------------------------------------------------------*
013100     IF LK-TABLE-COUNT > ZERO
013200         SET LK-OU-IDX TO 1
013300         SEARCH LK-OU-ENTRY
013400             AT END
013500                 MOVE ZERO TO LK-FOUND-INDEX
013600             WHEN LK-OU-ID (LK-OU-IDX) = LK-SEARCH-KEY
013700                 SET LK-FOUND-INDEX TO LK-OU-IDX
013800         END-SEARCH
013900     END-IF.
013910 2000-EXIT.
013920     EXIT.
014000*---------------------------------------------------------------*
014100 3000-SEARCH-APP-TABLE.
014200*---------------------------------------------------------------*
014300     IF LK-TABLE-COUNT > ZERO
014400         SET LK-APP-IDX TO 1
014500         SEARCH LK-APP-ENTRY
014600             AT END
014700                 MOVE ZERO TO LK-FOUND-INDEX
014800             WHEN LK-APP-ID (LK-APP-IDX) = LK-SEARCH-KEY
014900                 SET LK-FOUND-INDEX TO LK-APP-IDX
015000         END-SEARCH
015100     END-IF.
015110 3000-EXIT.
015120     EXIT.
015200*---------------------------------------------------------------*
015300 4000-SEARCH-USER-TABLE.
015400*---------------------------------------------------------------*
015500     PERFORM 4100-SCAN-ONE-USER-ENTRY
015600         VARYING WS-SCAN-IDX FROM 1 BY 1
015700         UNTIL WS-SCAN-IDX > LK-TABLE-COUNT.
015710 4000-EXIT.
015720     EXIT.
015800*---------------------------------------------------------------*
015900 4100-SCAN-ONE-USER-ENTRY.
016000*---------------------------------------------------------------*
016100     IF LK-USER-ID (WS-SCAN-IDX) = LK-SEARCH-KEY
016200         MOVE WS-SCAN-IDX TO LK-FOUND-INDEX
016300     END-IF.
016400*---------------------------------------------------------------*
016500 5000-SEARCH-ENT-TABLE.
016600*---------------------------------------------------------------*
016700     PERFORM 5100-SCAN-ONE-ENT-ENTRY
016800         VARYING WS-SCAN-IDX FROM 1 BY 1
016900         UNTIL WS-SCAN-IDX > LK-TABLE-COUNT.
016910 5000-EXIT.
016920     EXIT.
017000*---------------------------------------------------------------*
017100 5100-SCAN-ONE-ENT-ENTRY.
017200*---------------------------------------------------------------*
017300     IF LK-ENT-ID (WS-SCAN-IDX) = LK-SEARCH-KEY
017400         MOVE WS-SCAN-IDX TO LK-FOUND-INDEX
017500     END-IF.
