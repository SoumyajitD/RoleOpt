000100*===============================================================*
000200* PROGRAM NAME:    RMREPORT
000300* ORIGINAL AUTHOR: T. VANCE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/09/22 T. VANCE        CREATED FOR ROLEOPT - RM-3360 WRITES
000900*                          THE ROLE-REPORT-OUT COLUMNAR LISTING -
001000*                          MANUAL ROLES FIRST, THEN AI ROLES, NO
001100*                          CONTROL BREAKS OR TOTALS
001200* 09/30/24 R. ESPARZA      RM-3412 WIDENED RD-APP-LIST-ED TO
001300*                          MATCH THE NEW ROLE-APP-LIST X(120)
001310* 08/09/26 K. DELACRUZ      RM-3471 ADDED PERFORM...THRU RANGES
001320*                          OVER THE MANUAL/AI WRITE LOOPS, A
001330*                          LINES-WRITTEN COUNTER, AND A LOCAL
001340*                          LAST-LINE/RUN-END TRACE PAIR FOR UPSI-0
001350* 08/09/26 K. DELACRUZ      RM-3472 REPLACED THE STRING/POINTER
001360*                          BUILD OF THE CONFIDENCE COLUMN AND THE
001370*                          DETAIL LINE WITH THE FIXED-WIDTH GROUPS
001380*                          NOW IN COPYLIB-RMFORM - THIS SHOP NEVER
001390*                          USED STRING
001395* 08/09/26 K. DELACRUZ      RM-3473 2000-WRITE-MANUAL-ROLES WAS
001396*                          STILL MOVING INTO THE OLD FLAT
001397*                          RD-CONFIDENCE-ED AFTER RM-3472 SPLIT
001398*                          THAT FIELD - NOW MOVES '-' THROUGH THE
001399*                          NEW RD-CONFIDENCE-DASH-ED VIEW
001400*===============================================================*
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.  RMREPORT.
001700 AUTHOR. T. VANCE.
001800 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
001900 DATE-WRITTEN. 11/09/22.
002000 DATE-COMPILED.
002100 SECURITY. NON-CONFIDENTIAL.
002200*===============================================================*
002300 ENVIRONMENT DIVISION.
002400*---------------------------------------------------------------*
002500 CONFIGURATION SECTION.
002600*---------------------------------------------------------------*
002700 SOURCE-COMPUTER. IBM-3096.
002800 OBJECT-COMPUTER. IBM-3096.
002900 SPECIAL-NAMES.
003000     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
003100            OFF STATUS IS RM-TRACE-SW-OFF.
003200*---------------------------------------------------------------*
003300 INPUT-OUTPUT SECTION.
003400*---------------------------------------------------------------*
003500 FILE-CONTROL.
003600     SELECT ROLE-REPORT-OUT ASSIGN TO RPTDD
003700       ORGANIZATION IS LINE SEQUENTIAL
003800       FILE STATUS IS RPT-FILE-STATUS.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 FILE SECTION.
004300*---------------------------------------------------------------*
004400 FD  ROLE-REPORT-OUT
004500     RECORDING MODE IS F.
004600 COPY RMFORM.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005100     05  RPT-FILE-STATUS             PIC X(02).
005200         88  RPT-FILE-OK             VALUE '00'.
005300     05  WS-ROLE-IDX                 PIC S9(4) COMP VALUE ZERO.
005400     05  WS-AI-ROLE-IDX               PIC S9(4) COMP VALUE ZERO.
005500     05  WS-LINE-LENGTH               PIC S9(4) COMP VALUE ZERO.
005700     05  FILLER                      PIC X(10).
005710*---------------------------------------------------------------*
005720* STANDALONE LINE COUNTER - NOT PART OF ANY GROUP, COUNTS EVERY
005730* DETAIL LINE WRITTEN TO ROLE-REPORT-OUT, MANUAL AND AI ALIKE.
005740*---------------------------------------------------------------*
005750 77  WS-LINES-WRITTEN-CT             PIC S9(4) COMP VALUE ZERO.
005760*---------------------------------------------------------------*
005770* LAST-LINE TRACE ECHO - A LOCAL, UNEDITED/EDITED MIRROR OF THE
005780* TWO LEAD DETAIL COLUMNS FROM RM-REPORT-DETAIL-FIELDS (SEE
005790* COPYLIB-RMFORM), HELD HERE SO THE TRACE DISPLAY NEVER HAS TO
005800* REACH INTO THE FD RECORD AREA DIRECTLY.
005810*---------------------------------------------------------------*
005820 01  WS-LAST-DETAIL-FIELDS.
005830     05  WS-LD-ROLE-ID-ED            PIC Z(8)9.
005840     05  WS-LD-ROLE-NAME-ED          PIC X(30).
005850     05  FILLER                      PIC X(10).
005860 01  WS-LAST-DETAIL-LINE REDEFINES WS-LAST-DETAIL-FIELDS
005870                                    PIC X(49).
005880*---------------------------------------------------------------*
005890* RUN-END TRACE BANNER - BUILT IN FIELDS, MOVED AS ONE LINE, THE
005900* WAY COPYLIB-RMFORM BUILDS THE REPORT HEADER.
005910*---------------------------------------------------------------*
005920 01  WS-RUN-END-FIELDS.
005930     05  FILLER    PIC X(24) VALUE 'RMREPORT ROWS WRITTEN: '.
005940     05  WS-RUN-END-COUNT-ED         PIC ZZZZ9.
005950     05  FILLER                      PIC X(10) VALUE SPACE.
005960 01  WS-RUN-END-LINE REDEFINES WS-RUN-END-FIELDS
005970                                    PIC X(39).
005980*---------------------------------------------------------------*
005990* SPLIT VIEW OF THE SAME BANNER - LETS A MAINTAINER DISPLAY THE
006000* LABEL HALF SEPARATELY FROM THE COUNT HALF WHEN NEEDED.
006010*---------------------------------------------------------------*
006020 01  WS-RUN-END-HALVES REDEFINES WS-RUN-END-FIELDS.
006030     05  WS-RUN-END-LEFT             PIC X(20).
006040     05  WS-RUN-END-RIGHT            PIC X(19).
006050*===============================================================*
006060 LINKAGE SECTION.
006070*---------------------------------------------------------------*
006080 COPY RMTABS.
006090*===============================================================*
006300 PROCEDURE DIVISION USING ROLE-FILTER-REC,
006400     OU-TABLE-COUNT, OU-TABLE,
006500     USER-TABLE-COUNT, USER-TABLE,
006600     APP-TABLE-COUNT, APP-TABLE,
006700     ENT-TABLE-COUNT, ENT-TABLE,
006800     ASG-TABLE-COUNT, ASG-TABLE,
006900     DATA-SUMMARY-REC,
007000     ROLE-TABLE-COUNT, ROLE-TABLE,
007100     AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE.
007200*---------------------------------------------------------------*
007300 0000-MAIN-PARAGRAPH.
007400*---------------------------------------------------------------*
007500     PERFORM 1000-OPEN-AND-WRITE-HEADER.
007600     PERFORM 2000-WRITE-MANUAL-ROLES THRU 2000-EXIT
007700         VARYING WS-ROLE-IDX FROM 1 BY 1
007800         UNTIL WS-ROLE-IDX > ROLE-TABLE-COUNT.
007900     PERFORM 3000-WRITE-AI-ROLES THRU 3000-EXIT
008000         VARYING WS-AI-ROLE-IDX FROM 1 BY 1
008100         UNTIL WS-AI-ROLE-IDX > AI-ROLE-TABLE-COUNT.
008150     MOVE WS-LINES-WRITTEN-CT TO WS-RUN-END-COUNT-ED.
008160     IF RM-TRACE-SW-ON
008170         DISPLAY WS-RUN-END-LINE
008180     END-IF.
008200     PERFORM 9900-CLOSE-REPORT.
008300     GOBACK.
008400*---------------------------------------------------------------*
008500 1000-OPEN-AND-WRITE-HEADER.
008600*---------------------------------------------------------------*
008700     OPEN OUTPUT ROLE-REPORT-OUT.
008800     MOVE RM-REPORT-HEADER-LINE-R TO RM-REPORT-LINE.
008900     WRITE RM-REPORT-LINE-REC.
009000*---------------------------------------------------------------*
009100 2000-WRITE-MANUAL-ROLES.
009200*---------------------------------------------------------------*
009300     MOVE ROLE-ID OF ROLE-ENTRY (WS-ROLE-IDX) TO RD-ROLE-ID-ED.
009400     MOVE ROLE-NAME OF ROLE-ENTRY (WS-ROLE-IDX)
009500         TO RD-ROLE-NAME-ED.
009600     MOVE ROLE-USER-COUNT OF ROLE-ENTRY (WS-ROLE-IDX)
009700         TO RD-USER-COUNT-ED.
009800     MOVE ROLE-APP-LIST OF ROLE-ENTRY (WS-ROLE-IDX)
009900         TO RD-APP-LIST-ED.
010000     MOVE ROLE-PERM-COUNT OF ROLE-ENTRY (WS-ROLE-IDX)
010100         TO RD-PERM-COUNT-ED.
010200     MOVE 'No'  TO RD-AI-GENERATED-ED.
010300     MOVE '-'   TO RD-CONFIDENCE-DASH-ED.
010400     PERFORM 5000-BUILD-AND-WRITE-DETAIL-LINE.
010410 2000-EXIT.
010420     EXIT.
010500*---------------------------------------------------------------*
010600 3000-WRITE-AI-ROLES.
010700*---------------------------------------------------------------*
010800     MOVE ROLE-ID OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
010900         TO RD-ROLE-ID-ED.
011000     MOVE ROLE-NAME OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
011100         TO RD-ROLE-NAME-ED.
011200     MOVE ROLE-USER-COUNT OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
011300         TO RD-USER-COUNT-ED.
011400     MOVE ROLE-APP-LIST OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
011500         TO RD-APP-LIST-ED.
011600     MOVE ROLE-PERM-COUNT OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
011700         TO RD-PERM-COUNT-ED.
011800     MOVE 'Yes' TO RD-AI-GENERATED-ED.
011900     PERFORM 4000-EDIT-CONFIDENCE-PERCENT.
012000     PERFORM 5000-BUILD-AND-WRITE-DETAIL-LINE.
012010 3000-EXIT.
012020     EXIT.
012100*---------------------------------------------------------------*
012200 4000-EDIT-CONFIDENCE-PERCENT.
012300*---------------------------------------------------------------*
012400*    "<N>%" - THE NUMERIC SLOT AND THE PERCENT SIGN ARE TWO
012500*    SEPARATE FIELDS IN RD-CONFIDENCE-GROUP, SO NO BUILD-UP IS
012600*    NEEDED BEYOND THE TWO MOVES BELOW.
012650     MOVE ROLE-CONFIDENCE OF AI-ROLE-ENTRY (WS-AI-ROLE-IDX)
012660         TO RD-CONFIDENCE-NUM-ED.
012670     MOVE '%' TO RD-CONFIDENCE-PCT-SIGN.
013400*---------------------------------------------------------------*
013500 5000-BUILD-AND-WRITE-DETAIL-LINE.
013600*---------------------------------------------------------------*
013700     MOVE RM-REPORT-DETAIL-LINE-R TO RM-REPORT-LINE.
015500     WRITE RM-REPORT-LINE-REC.
015510     ADD 1 TO WS-LINES-WRITTEN-CT.
015520     MOVE RD-ROLE-ID-ED   TO WS-LD-ROLE-ID-ED.
015530     MOVE RD-ROLE-NAME-ED TO WS-LD-ROLE-NAME-ED.
015540     IF RM-TRACE-SW-ON
015550         DISPLAY WS-LAST-DETAIL-LINE
015560     END-IF.
015600*---------------------------------------------------------------*
015700 9900-CLOSE-REPORT.
015800*---------------------------------------------------------------*
015900     CLOSE ROLE-REPORT-OUT.
