000100*===============================================================*
000200* PROGRAM NAME:    RMPERMAP
000300* ORIGINAL AUTHOR: R. ESPARZA
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/25 R. ESPARZA      CREATED FOR ROLEOPT - RM-3440 BUILDS
000900*                          THE "APPNAME: ENTITLEMENTNAME" LIST
001000*                          KEYED BY USER FOR THE AI-ASSIST PATH.
001100*                          THE PROMPT-BUILDING AND CHAT-MODEL CALL
001200*                          THAT USED TO FOLLOW THIS STEP ARE NOT
001300*                          CARRIED INTO THE BATCH CHAIN - SEE THE
001400*                          RUNBOOK ENTRY FOR RM-3440.
001500* 07/21/25 R. ESPARZA      RM-3466 THE MAP STAYS LOCAL TO THIS RUN
001600*                          UNIT - NOTHING DOWNSTREAM OF RMPERMAP
001700*                          READS UPM-TABLE YET, SO IT IS NOT ADDED
001800*                          TO THE RMTABS CALL ARGUMENT LIST
001810* 08/09/26 K. DELACRUZ      RM-3471 PUT THE ASSIGNMENT AND
001820*                          ENTITLEMENT-APPEND LOOPS ON
001830*                          PERFORM...THRU AND ADDED A SKIPPED-
001840*                          ENTITLEMENT COUNTER
001850* 08/09/26 K. DELACRUZ      RM-3472 REPLACED THE STRING/POINTER
001860*                          BUILD OF THE USER KEY AND THE PERMISSION
001870*                          ENTRY WITH FIXED-WIDTH FIELD GROUPS
001880*                          MOVED OUT AS ONE LINE - THIS SHOP NEVER
001890*                          USED STRING
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  RMPERMAP.
002200 AUTHOR. R. ESPARZA.
002300 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
002400 DATE-WRITTEN. 04/02/25.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3096.
003300 OBJECT-COMPUTER. IBM-3096.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
003600            OFF STATUS IS RM-TRACE-SW-OFF.
003700*===============================================================*
003800 DATA DIVISION.
003900*---------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*---------------------------------------------------------------*
004200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004300     05  WS-ASG-IDX                  PIC S9(4) COMP VALUE ZERO.
004400     05  WS-ENT-SEQ                  PIC S9(4) COMP VALUE ZERO.
004500     05  WS-USER-IDX                 PIC S9(4) COMP VALUE ZERO.
004600     05  WS-OU-IDX                   PIC S9(4) COMP VALUE ZERO.
004700     05  WS-APP-IDX                  PIC S9(4) COMP VALUE ZERO.
004800     05  WS-ENT-LOOKUP-IDX           PIC S9(4) COMP VALUE ZERO.
004900     05  WS-UPM-FOUND-IDX            PIC S9(4) COMP VALUE ZERO.
005000     05  FILLER                      PIC X(10).
005010*---------------------------------------------------------------*
005020* STANDALONE SKIP COUNTER - NOT PART OF ANY GROUP, COUNTS THE
005030* ENTITLEMENT IDS THE DEFENSIVE RE-LOOKUP IN 2000 COULD NOT
005040* RE-RESOLVE.
005050*---------------------------------------------------------------*
005060 77  WS-SKIPPED-ENT-CT               PIC S9(4) COMP VALUE ZERO.
005100*---------------------------------------------------------------*
005200* LOCAL COPY OF THE USER-PERMISSION-MAP - ONE ENTRY PER DISTINCT
005300* USER-KEY, EACH CARRYING ITS OWN "APPNAME: ENTNAME" LIST.  THIS
005400* TABLE IS NOT PART OF RMTABS - IT IS BUILT AND CONSUMED ENTIRELY
005500* INSIDE THIS RUN UNIT.
005600*---------------------------------------------------------------*
005700 01  UPM-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
005800 01  UPM-TABLE.
005900     05  UPM-ENTRY OCCURS 1 TO 5000 TIMES
006000             DEPENDING ON UPM-TABLE-COUNT
006100             INDEXED BY UPM-IDX.
006200         10  UPM-USER-KEY            PIC X(100).
006300         10  UPM-PERM-COUNT          PIC S9(4) COMP VALUE ZERO.
006400         10  UPM-PERM-LIST OCCURS 1 TO 200 TIMES
006500                 DEPENDING ON UPM-PERM-COUNT
006600                 INDEXED BY UPM-PERM-IDX
006700                 PIC X(84).
006800         10  FILLER                  PIC X(10).
006900*---------------------------------------------------------------*
007000* DEPARTMENT / APP-NAME / USER-KEY / PERMISSION ARE ASSEMBLED A
007100* FIELD AT A TIME HERE, THEN MOVED INTO FIXED SLOTS AND OUT AS
007200* ONE LINE - THE SAME HABIT COPYLIB-RMFORM USES TO BUILD THE
007210* REPORT HEADER LINE.
007300*---------------------------------------------------------------*
007400 01  WS-DEPARTMENT-WORK               PIC X(40) VALUE SPACE.
007500 01  WS-APP-NAME-WORK                 PIC X(40) VALUE SPACE.
007600*---------------------------------------------------------------*
007610 01  WS-USER-KEY-FIELDS.
007620     05  WS-UKF-USER-ID              PIC X(10).
007630     05  FILLER                      PIC X(02) VALUE ' ('.
007640     05  WS-UKF-FIRST-NAME           PIC X(20).
007650     05  FILLER                      PIC X(01) VALUE SPACE.
007660     05  WS-UKF-LAST-NAME            PIC X(20).
007670     05  FILLER                      PIC X(02) VALUE ', '.
007680     05  WS-UKF-DEPARTMENT           PIC X(40).
007690     05  FILLER                      PIC X(01) VALUE ')'.
007692     05  FILLER                      PIC X(04) VALUE SPACE.
007694 01  WS-USER-KEY-LINE REDEFINES WS-USER-KEY-FIELDS
007696                                    PIC X(100).
007700*---------------------------------------------------------------*
007710 01  WS-PERMISSION-FIELDS.
007720     05  WS-PSF-APP-NAME             PIC X(40).
007730     05  FILLER                      PIC X(02) VALUE ': '.
007740     05  WS-PSF-ENT-NAME             PIC X(40).
007750     05  FILLER                      PIC X(02) VALUE SPACE.
007760 01  WS-PERMISSION-LINE REDEFINES WS-PERMISSION-FIELDS
007770                                    PIC X(84).
008200*---------------------------------------------------------------*
008300 01  WS-ENT-SEARCH-KEY                PIC X(10).
008400 01  WS-ENT-FOUND-INDEX               PIC S9(4) COMP.
008500*---------------------------------------------------------------*
008600* RUN-END TRACE BANNER - BUILT IN FIELDS, MOVED AS ONE LINE, THE
008700* WAY COPYLIB-RMFORM BUILDS THE REPORT HEADER.
008800*---------------------------------------------------------------*
008900 01  WS-TRACE-FIELDS.
009000     05  WS-TRACE-LABEL  PIC X(29) VALUE
009100         'RMPERMAP USER-KEYS BUILT... '.
009200     05  WS-TRACE-COUNT-ED           PIC ZZZZ9.
009300     05  FILLER                      PIC X(45) VALUE SPACE.
009400 01  WS-TRACE-LINE REDEFINES WS-TRACE-FIELDS
009500                                    PIC X(79).
009600*---------------------------------------------------------------*
009700* SKIPPED-ENTITLEMENT TRACE LINE - ONLY WRITTEN WHEN THE
009800* DEFENSIVE RE-LOOKUP IN 3000 COMES UP EMPTY.
009900*---------------------------------------------------------------*
010000 01  WS-SKIP-FIELDS.
010100     05  FILLER      PIC X(30) VALUE
010200         'RMPERMAP SKIPPED ENT-ID......'.
010300     05  WS-SKIP-ENT-ID              PIC X(10) VALUE SPACE.
010400     05  FILLER                      PIC X(34) VALUE SPACE.
010500 01  WS-SKIP-LINE REDEFINES WS-SKIP-FIELDS
010600                                    PIC X(74).
010610*---------------------------------------------------------------*
010620* HALF-AND-HALF VIEW OF THE SAME SKIP LINE - LETS A MAINTAINER
010630* LOOK AT THE LABEL/ID HALF WITHOUT THE TRAILING FILLER SPACE.
010640*---------------------------------------------------------------*
010650 01  WS-SKIP-LINE-HALVES REDEFINES WS-SKIP-FIELDS.
010660     05  WS-SKIP-LINE-LEFT           PIC X(37).
010670     05  WS-SKIP-LINE-RIGHT          PIC X(37).
010700*===============================================================*
010800 LINKAGE SECTION.
010900*---------------------------------------------------------------*
011000 COPY RMTABS.
011100*===============================================================*
011200 PROCEDURE DIVISION USING ROLE-FILTER-REC,
011300     OU-TABLE-COUNT, OU-TABLE,
011400     USER-TABLE-COUNT, USER-TABLE,
011500     APP-TABLE-COUNT, APP-TABLE,
011600     ENT-TABLE-COUNT, ENT-TABLE,
011700     ASG-TABLE-COUNT, ASG-TABLE,
011800     DATA-SUMMARY-REC,
011900     ROLE-TABLE-COUNT, ROLE-TABLE,
012000     AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE.
012100*---------------------------------------------------------------*
012200 0000-MAIN-PARAGRAPH.
012300*---------------------------------------------------------------*
012400     MOVE ZERO TO UPM-TABLE-COUNT.
012500     PERFORM 1000-PROCESS-ONE-ASSIGNMENT THRU 1000-EXIT
012600         VARYING WS-ASG-IDX FROM 1 BY 1
012700         UNTIL WS-ASG-IDX > ASG-TABLE-COUNT.
012800     MOVE UPM-TABLE-COUNT TO WS-TRACE-COUNT-ED.
012900     IF RM-TRACE-SW-ON
013000         DISPLAY WS-TRACE-LINE
013100     END-IF.
013200     GOBACK.
013300*---------------------------------------------------------------*
013400 1000-PROCESS-ONE-ASSIGNMENT.
013500*---------------------------------------------------------------*
013600*    THE ASSIGNMENT ENTRY'S USER LINK WAS ALREADY RESOLVED BY
013700*    RMLOAD'S FINALIZE STEP - ASG-USER-INDEX IS ZERO ONLY IF A
013800*    LATER MAINTENANCE CHANGE EVER LETS AN UNRESOLVED ROW THROUGH,
013900*    SO THE GUARD STAYS HERE RATHER THAN TRUSTING THE UPSTREAM
014000*    STEP BLINDLY.
014100     MOVE ASG-USER-INDEX (WS-ASG-IDX) TO WS-USER-IDX.
014200     IF WS-USER-IDX > ZERO
014300         PERFORM 1100-BUILD-DEPARTMENT
014400         PERFORM 1200-BUILD-USER-KEY
014500         PERFORM 1300-FIND-OR-ADD-UPM-ENTRY
014600         PERFORM 2000-APPEND-ONE-ENTITLEMENT THRU 2000-EXIT
014700             VARYING WS-ENT-SEQ FROM 1 BY 1
014800             UNTIL WS-ENT-SEQ > ASG-ENT-COUNT (WS-ASG-IDX)
014900     END-IF.
014910 1000-EXIT.
014920     EXIT.
015000*---------------------------------------------------------------*
015100 1100-BUILD-DEPARTMENT.
015200*---------------------------------------------------------------*
015300     MOVE 'Unknown' TO WS-DEPARTMENT-WORK.
015400     MOVE USER-OU-INDEX OF USER-ENTRY (WS-USER-IDX)
015500         TO WS-OU-IDX.
015600     IF WS-OU-IDX > ZERO
015700         MOVE OU-NAME OF OU-ENTRY (WS-OU-IDX)
015800             TO WS-DEPARTMENT-WORK
015900     END-IF.
016000*---------------------------------------------------------------*
016100 1200-BUILD-USER-KEY.
016200*---------------------------------------------------------------*
016300     MOVE SPACE TO WS-USER-KEY-FIELDS.
016400     MOVE USER-ID OF USER-ENTRY (WS-USER-IDX) TO WS-UKF-USER-ID.
016410     MOVE USER-FIRST-NAME OF USER-ENTRY (WS-USER-IDX)
016420         TO WS-UKF-FIRST-NAME.
016430     MOVE USER-LAST-NAME OF USER-ENTRY (WS-USER-IDX)
016440         TO WS-UKF-LAST-NAME.
016450     MOVE WS-DEPARTMENT-WORK TO WS-UKF-DEPARTMENT.
017800*---------------------------------------------------------------*
017900 1300-FIND-OR-ADD-UPM-ENTRY.
018000*---------------------------------------------------------------*
018100     MOVE ZERO TO WS-UPM-FOUND-IDX.
018200     IF UPM-TABLE-COUNT > ZERO
018300         SET UPM-IDX TO 1
018400         SEARCH UPM-ENTRY
018500             AT END
018600                 MOVE ZERO TO WS-UPM-FOUND-IDX
018700             WHEN UPM-USER-KEY (UPM-IDX) = WS-USER-KEY-LINE
018800                 SET WS-UPM-FOUND-IDX TO UPM-IDX
018900         END-SEARCH
019000     END-IF.
019100     IF WS-UPM-FOUND-IDX = ZERO
019200         ADD 1 TO UPM-TABLE-COUNT
019300         MOVE UPM-TABLE-COUNT TO WS-UPM-FOUND-IDX
019400         MOVE WS-USER-KEY-LINE TO UPM-USER-KEY (WS-UPM-FOUND-IDX)
019500         MOVE ZERO TO UPM-PERM-COUNT (WS-UPM-FOUND-IDX)
019600     END-IF.
019700*---------------------------------------------------------------*
019800 2000-APPEND-ONE-ENTITLEMENT.
019900*---------------------------------------------------------------*
020000*    DEFENSIVE RE-LOOKUP - WE ALREADY HOLD A RESOLVED INDEX FROM
020100*    RMLOAD'S FINALIZE STEP, BUT WE RE-RESOLVE BY ENT-ID THROUGH
020200*    RMFETCH BEFORE TRUSTING IT, PER RM-3440.
020300     MOVE ASG-ENT-INDEX-LIST (WS-ASG-IDX, WS-ENT-SEQ)
020400         TO WS-ENT-LOOKUP-IDX.
020500     MOVE ENT-ID OF ENT-ENTRY (WS-ENT-LOOKUP-IDX)
020600         TO WS-ENT-SEARCH-KEY.
020700     CALL 'RMFETCH' USING 'EN', ENT-TABLE-COUNT, ENT-TABLE,
020800         WS-ENT-SEARCH-KEY, WS-ENT-FOUND-INDEX
020900     END-CALL.
021000     IF WS-ENT-FOUND-INDEX > ZERO
021100         PERFORM 2100-BUILD-APP-NAME
021200         PERFORM 2200-APPEND-PERMISSION-ENTRY
021300     ELSE
021400         MOVE WS-ENT-SEARCH-KEY TO WS-SKIP-ENT-ID
021410         ADD 1 TO WS-SKIPPED-ENT-CT
021500         IF RM-TRACE-SW-ON
021600             DISPLAY WS-SKIP-LINE
021700         END-IF
021800     END-IF.
021810 2000-EXIT.
021820     EXIT.
021900*---------------------------------------------------------------*
022000 2100-BUILD-APP-NAME.
022100*---------------------------------------------------------------*
022200     MOVE 'Unknown' TO WS-APP-NAME-WORK.
022300     MOVE ENT-APP-INDEX OF ENT-ENTRY (WS-ENT-FOUND-INDEX)
022400         TO WS-APP-IDX.
022500     IF WS-APP-IDX > ZERO
022600         MOVE APP-NAME OF APP-ENTRY (WS-APP-IDX)
022700             TO WS-APP-NAME-WORK
022800     END-IF.
022900*---------------------------------------------------------------*
023000 2200-APPEND-PERMISSION-ENTRY.
023100*---------------------------------------------------------------*
023200     MOVE SPACE TO WS-PERMISSION-FIELDS.
023300     MOVE WS-APP-NAME-WORK TO WS-PSF-APP-NAME.
023400     MOVE ENT-NAME OF ENT-ENTRY (WS-ENT-FOUND-INDEX)
023500         TO WS-PSF-ENT-NAME.
024100     ADD 1 TO UPM-PERM-COUNT (WS-UPM-FOUND-IDX).
024200     MOVE WS-PERMISSION-LINE
024300         TO UPM-PERM-LIST (WS-UPM-FOUND-IDX,
024400             UPM-PERM-COUNT (WS-UPM-FOUND-IDX)).
