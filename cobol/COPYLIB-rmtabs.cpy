000100*---------------------------------------------------------------*
000200* RMTABS  --  ROLEOPT SHARED IN-MEMORY TABLES
000300*
000400* ORIGINAL AUTHOR: M. OKAFOR
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 M. OKAFOR       CREATED - RM-3301 ROLEOPT LOAD TABLES
000900* 03/18/21 M. OKAFOR       RM-3302 ADDED ASSIGNMENT TABLE
001000* 08/02/22 T. VANCE        RM-3347 ADDED ENT-APP-INDEX RESOLVED FK
001100* 11/09/22 T. VANCE        RM-3360 ROLE-TABLE / AI-ROLE-TABLE ADDED
001200*                          FOR THE MINING STEP
001300* 02/14/23 T. VANCE        Y2K-STYLE REVIEW - ALL DATE WORK DONE
001400*                          IN RM-RUN-DATE-BRK, 4-DIGIT YEAR ONLY
001500* 09/30/24 R. ESPARZA      RM-3412 ROLE-FILTER-REC AND DATA
001600*                          SUMMARY RECORD ADDED FOR RMDRIVER
001700* 04/02/25 R. ESPARZA      RM-3440 APP-PLACEHOLDER-NAMES TABLE
001800*                          ADDED FOR THE MINING PLACEHOLDER NAMES
001900*---------------------------------------------------------------*
002000* THIS MEMBER IS COPYd INTO THE WORKING-STORAGE SECTION OF
002100* CBL-RMDRIVER (WHERE THE TABLES ARE BUILT UP) AND INTO THE
002200* LINKAGE SECTION OF EVERY PROGRAM RMDRIVER CALLS (RMLOAD,
002300* RMFETCH, RMMINE, RMPERMAP, RMREPORT).  DO NOT CHANGE A FIELD'S
002400* PICTURE OR POSITION WITHOUT RECOMPILING THE WHOLE CHAIN.
002500*---------------------------------------------------------------*
002600 01  RM-RUN-DATE-WORK.
002700     05  RM-RUN-DATE-CCYYMMDD        PIC 9(08).
002800     05  RM-RUN-DATE-BRK REDEFINES RM-RUN-DATE-CCYYMMDD.
002900         10  RM-RUN-DATE-CCYY        PIC 9(04).
003000         10  RM-RUN-DATE-MM          PIC 9(02).
003100         10  RM-RUN-DATE-DD          PIC 9(02).
003200     05  FILLER                      PIC X(08).
003300*---------------------------------------------------------------*
003400* ORG-UNIT TABLE  (INPUT: ORG-UNITS-IN)
003500*---------------------------------------------------------------*
003600 01  OU-TABLE-COUNT                  PIC S9(4) COMP VALUE ZERO.
003700 01  OU-TABLE.
003800     05  OU-ENTRY OCCURS 1 TO 500 TIMES
003900             DEPENDING ON OU-TABLE-COUNT
004000             INDEXED BY OU-IDX.
004100         10  OU-ID                   PIC X(10).
004200         10  OU-NAME                 PIC X(40).
004300         10  OU-DESCRIPTION          PIC X(60).
004400         10  OU-MEMBER-COUNT         PIC S9(4) COMP VALUE ZERO.
004500         10  FILLER                  PIC X(10).
004600*---------------------------------------------------------------*
004700* USER TABLE  (INPUT: USERS-IN)
004800*---------------------------------------------------------------*
004900 01  USER-TABLE-COUNT                PIC S9(4) COMP VALUE ZERO.
005000 01  USER-TABLE.
005100     05  USER-ENTRY OCCURS 1 TO 5000 TIMES
005200             DEPENDING ON USER-TABLE-COUNT
005300             INDEXED BY USER-IDX.
005400         10  USER-ID                 PIC X(10).
005500         10  USER-FIRST-NAME         PIC X(20).
005600         10  USER-LAST-NAME          PIC X(20).
005700         10  USER-OU-ID              PIC X(10).
005800         10  USER-OU-INDEX           PIC S9(4) COMP VALUE ZERO.
005900         10  FILLER                  PIC X(10).
006000*---------------------------------------------------------------*
006100* APPLICATION TABLE  (INPUT: APPLICATIONS-IN)
006200*---------------------------------------------------------------*
006300 01  APP-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
006400 01  APP-TABLE.
006500     05  APP-ENTRY OCCURS 1 TO 500 TIMES
006600             DEPENDING ON APP-TABLE-COUNT
006700             INDEXED BY APP-IDX.
006800         10  APP-ID                  PIC X(10).
006900         10  APP-NAME                PIC X(40).
007000         10  APP-DESCRIPTION         PIC X(60).
007100         10  APP-ENT-COUNT           PIC S9(4) COMP VALUE ZERO.
007200         10  FILLER                  PIC X(10).
007300*---------------------------------------------------------------*
007400* ENTITLEMENT TABLE  (INPUT: ENTITLEMENTS-IN)
007500*---------------------------------------------------------------*
007600 01  ENT-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
007700 01  ENT-TABLE.
007800     05  ENT-ENTRY OCCURS 1 TO 5000 TIMES
007900             DEPENDING ON ENT-TABLE-COUNT
008000             INDEXED BY ENT-IDX.
008100         10  ENT-ID                  PIC X(10).
008200         10  ENT-NAME                PIC X(40).
008300         10  ENT-DESCRIPTION         PIC X(60).
008400         10  ENT-APP-ID              PIC X(10).
008500         10  ENT-APP-INDEX           PIC S9(4) COMP VALUE ZERO.
008600         10  FILLER                  PIC X(10).
008700*---------------------------------------------------------------*
008800* ASSIGNMENT TABLE  (INPUT: ASSIGNMENTS-IN, GROUPED BY USER)
008900* PUBLISHED AFTER CBL-RMLOAD'S FINALIZE STEP - ONE ENTRY PER
009000* DISTINCT USER-ID THAT RESOLVED AGAINST USER-TABLE, CARRYING
009100* THE RESOLVED ENTITLEMENT-TABLE INDEXES (UNRESOLVED IDS ARE
009200* ALREADY DROPPED BY THE TIME THIS TABLE IS PUBLISHED).
009300*---------------------------------------------------------------*
009400 01  ASG-TABLE-COUNT                 PIC S9(4) COMP VALUE ZERO.
009500 01  ASG-TABLE.
009600     05  ASG-ENTRY OCCURS 1 TO 5000 TIMES
009700             DEPENDING ON ASG-TABLE-COUNT
009800             INDEXED BY ASG-IDX.
009900         10  ASG-USER-ID             PIC X(10).
010000         10  ASG-USER-INDEX          PIC S9(4) COMP VALUE ZERO.
010100         10  ASG-ENT-COUNT           PIC S9(4) COMP VALUE ZERO.
010200         10  ASG-ENT-INDEX-LIST OCCURS 1 TO 200 TIMES
010300                 DEPENDING ON ASG-ENT-COUNT
010400                 INDEXED BY ASG-ENT-IDX
010500                 PIC S9(4) COMP.
010600         10  FILLER                  PIC X(10).
010700*---------------------------------------------------------------*
010800* DATA-SUMMARY RECORD  (OUTPUT OF THE LOAD STEP)
010900*---------------------------------------------------------------*
011000 01  DATA-SUMMARY-REC.
011100     05  SUM-USER-COUNT              PIC 9(9).
011200     05  SUM-OU-COUNT                PIC 9(9).
011300     05  SUM-APP-COUNT                PIC 9(9).
011400     05  SUM-ENT-COUNT               PIC 9(9).
011500     05  SUM-ASSIGNMENT-COUNT        PIC 9(9).
011600     05  FILLER                      PIC X(10).
011700*---------------------------------------------------------------*
011800* ROLE-FILTER RECORD  (RUN PARAMETERS - ONE CARD PER RUN)
011900*---------------------------------------------------------------*
012000 01  ROLE-FILTER-REC.
012100     05  FLT-MIN-USERS-PER-ROLE      PIC 9(4).
012200     05  FLT-MAX-PERMS-PER-ROLE      PIC 9(4).
012300     05  FLT-USE-AI                  PIC X(1).
012400         88  FLT-USE-AI-YES          VALUE 'Y'.
012500         88  FLT-USE-AI-NO           VALUE 'N'.
012600     05  FLT-APPLICATIONS            PIC X(200).
012700     05  FLT-ORG-UNITS               PIC X(200).
012800     05  FILLER                      PIC X(10).
012900*---------------------------------------------------------------*
013000* ROLE TABLE  (MANUALLY-MINED CANDIDATES, 3 TO 6 PER RUN)
013100*---------------------------------------------------------------*
013200 01  ROLE-TABLE-COUNT                PIC S9(4) COMP VALUE ZERO.
013300 01  ROLE-TABLE.
013400     05  ROLE-ENTRY OCCURS 1 TO 6 TIMES
013500             DEPENDING ON ROLE-TABLE-COUNT
013600             INDEXED BY ROLE-IDX.
013700         10  ROLE-ID                 PIC 9(9).
013800         10  ROLE-NAME               PIC X(30).
013900         10  ROLE-USER-COUNT         PIC 9(4).
014000         10  ROLE-APP-LIST           PIC X(120).
014100         10  ROLE-PERM-COUNT         PIC 9(4).
014200         10  ROLE-AI-GENERATED       PIC X(1).
014300         10  ROLE-CONFIDENCE         PIC 9(3).
014400         10  FILLER                  PIC X(10).
014500*---------------------------------------------------------------*
014600* AI-ROLE TABLE  (AI-SUGGESTED CANDIDATES, 2 TO 4 PER RUN)
014700*---------------------------------------------------------------*
014800 01  AI-ROLE-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
014900 01  AI-ROLE-TABLE.
015000     05  AI-ROLE-ENTRY OCCURS 1 TO 4 TIMES
015100             DEPENDING ON AI-ROLE-TABLE-COUNT
015200             INDEXED BY AI-ROLE-IDX.
015300         10  ROLE-ID                 PIC 9(9).
015400         10  ROLE-NAME               PIC X(30).
015500         10  ROLE-USER-COUNT         PIC 9(4).
015600         10  ROLE-APP-LIST           PIC X(120).
015700         10  ROLE-PERM-COUNT         PIC 9(4).
015800         10  ROLE-AI-GENERATED       PIC X(1).
015900         10  ROLE-CONFIDENCE         PIC 9(3).
016000         10  FILLER                  PIC X(10).
016100*---------------------------------------------------------------*
016200* PLACEHOLDER APPLICATION NAMES - "App1".."App4" - LOADED ONCE
016300* AS FILLER VALUES AND WALKED THROUGH THE REDEFINED OCCURS VIEW
016400* BELOW.  USED BY CBL-RMMINE TO FILL ROLE-APP-LIST.
016500*---------------------------------------------------------------*
016600 01  APP-PLACEHOLDER-NAMES-X.
016700     05  FILLER                      PIC X(10) VALUE 'App1'.
016800     05  FILLER                      PIC X(10) VALUE 'App2'.
016900     05  FILLER                      PIC X(10) VALUE 'App3'.
017000     05  FILLER                      PIC X(10) VALUE 'App4'.
017100 01  APP-PLACEHOLDER-NAMES REDEFINES APP-PLACEHOLDER-NAMES-X.
017200     05  APP-PLACEHOLDER-NAME OCCURS 4 TIMES
017300             INDEXED BY APP-PH-IDX   PIC X(10).
