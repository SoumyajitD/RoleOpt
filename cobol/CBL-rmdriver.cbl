000100*===============================================================*
000200* PROGRAM NAME:    RMDRIVER
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 D. QUINTERO     CREATED FOR ROLEOPT - RM-3300 ONE RUN
000900*                          DRIVER CALLING LOAD/MINE/PERMAP/REPORT
001000*                          IN SEQUENCE, OWNS THE SHARED TABLES
001100* 08/02/22 T. VANCE        RM-3347 ADDED THE ENT-APP-INDEX TABLE
001200*                          TO THE CALL ARGUMENT LIST
001300* 09/30/24 R. ESPARZA      RM-3412 ADDED ROLE-FILTER-REC CONTROL
001400*                          CARD AND DATA-SUMMARY-REC TO THE LIST
001500* 04/02/25 R. ESPARZA      RM-3440 CALL RMPERMAP BEFORE RMREPORT
001600*                          SO THE PERMISSION MAP IS AVAILABLE IF
001700*                          A FUTURE REPORT NEEDS IT
001710* 08/09/26 K. DELACRUZ      RM-3471 ADDED A TRACE VIEW OF THE
001720*                          CONTROL CARD, A CARDS-READ COUNTER,
001730*                          AND MOVED THE FILTER-CARD READ TO
001740*                          PERFORM...THRU
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  RMDRIVER.
002100 AUTHOR. D. QUINTERO.
002200 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
002300 DATE-WRITTEN. 03/11/21.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3096.
003200 OBJECT-COMPUTER. IBM-3096.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
003500            OFF STATUS IS RM-TRACE-SW-OFF.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT CONTROL-CARD-IN ASSIGN TO CARDDD
004100       ORGANIZATION IS LINE SEQUENTIAL
004200       FILE STATUS IS CARD-FILE-STATUS.
004300*===============================================================*
004400 DATA DIVISION.
004500*---------------------------------------------------------------*
004600 FILE SECTION.
004700*---------------------------------------------------------------*
004800 FD  CONTROL-CARD-IN
004900     RECORDING MODE IS F.
005000 01  CARD-LINE-IN                    PIC X(409).
005100 01  CARD-LINE-IN-COLS REDEFINES CARD-LINE-IN.
005200     05  CARD-MIN-USERS-PER-ROLE     PIC 9(04).
005300     05  CARD-MAX-PERMS-PER-ROLE     PIC 9(04).
005400     05  CARD-USE-AI                 PIC X(01).
005500     05  CARD-APPLICATIONS           PIC X(200).
005600     05  CARD-ORG-UNITS              PIC X(200).
005610*---------------------------------------------------------------*
005620* TRACE VIEW OF THE CONTROL CARD - A STRAIGHT X(30) PREFIX USED
005630* ONLY BY 2000'S UPSI-0 TRACE DISPLAY, SO THE FULL 409-BYTE CARD
005640* NEVER HAS TO BE DISPLAYED WHOLE.
005650*---------------------------------------------------------------*
005660 01  CARD-LINE-IN-TRACE REDEFINES CARD-LINE-IN.
005670     05  CARD-TRACE-PREFIX           PIC X(30).
005680     05  FILLER                      PIC X(379).
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000* RMDRIVER IS THE ONE PROGRAM IN THE CHAIN THAT OWNS THE SHARED
006100* TABLES - EVERY PROGRAM IT CALLS RECEIVES THEM BY REFERENCE
006200* THROUGH ITS OWN LINKAGE SECTION.
006300*---------------------------------------------------------------*
006400 COPY RMTABS.
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006700     05  CARD-FILE-STATUS            PIC X(02).
006800         88  CARD-FILE-OK            VALUE '00'.
006900         88  CARD-FILE-EOF           VALUE '10'.
007000     05  FILLER                      PIC X(10).
007010*---------------------------------------------------------------*
007020* STANDALONE CARD COUNTER - NOT PART OF ANY GROUP, COUNTS THE
007030* CONTROL CARDS ACTUALLY READ THIS RUN (ALWAYS 0 OR 1 TODAY).
007040*---------------------------------------------------------------*
007050 77  WS-CARDS-READ-CT                PIC S9(4) COMP VALUE ZERO.
007100*---------------------------------------------------------------*
007200 01  WS-RUN-BANNER-LINE.
007300     05  FILLER    PIC X(19) VALUE 'RMDRIVER RUN DATE: '.
007400     05  WS-RUN-DATE-ED              PIC 9999/99/99.
007500     05  FILLER                      PIC X(10) VALUE SPACE.
007510 01  WS-RUN-BANNER-LINE-R REDEFINES WS-RUN-BANNER-LINE
007520                                    PIC X(39).
007600*===============================================================*
007700 PROCEDURE DIVISION.
007800*---------------------------------------------------------------*
007900 0000-MAIN-PARAGRAPH.
008000*---------------------------------------------------------------*
008100     PERFORM 1000-INITIALIZE.
008200     PERFORM 2000-READ-FILTER-CARD THRU 2000-EXIT.
008300     PERFORM 3000-CALL-RMLOAD.
008400     PERFORM 4000-CALL-RMMINE.
008500     PERFORM 5000-CALL-RMPERMAP.
008600     PERFORM 6000-CALL-RMREPORT.
008700     PERFORM 9900-CLOSE-FILES.
008800     GOBACK.
008900*---------------------------------------------------------------*
009000 1000-INITIALIZE.
009100*---------------------------------------------------------------*
009200     OPEN INPUT CONTROL-CARD-IN.
009300     INITIALIZE ROLE-FILTER-REC.
009400     MOVE ZERO TO OU-TABLE-COUNT USER-TABLE-COUNT
009500                  APP-TABLE-COUNT ENT-TABLE-COUNT
009600                  ASG-TABLE-COUNT ROLE-TABLE-COUNT
009700                  AI-ROLE-TABLE-COUNT.
009800     INITIALIZE DATA-SUMMARY-REC.
009900     ACCEPT RM-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
010000     MOVE RM-RUN-DATE-CCYYMMDD TO WS-RUN-DATE-ED.
010100     IF RM-TRACE-SW-ON
010200         DISPLAY WS-RUN-BANNER-LINE-R
010300     END-IF.
010400*---------------------------------------------------------------*
010500 2000-READ-FILTER-CARD.
010600*---------------------------------------------------------------*
010700*    ONE CONTROL CARD PER RUN - NO AT-END HANDLING BEYOND
010800*    LEAVING ROLE-FILTER-REC AT ITS INITIALIZED (ZERO/SPACE)
010900*    STATE IF THE CARD DECK IS EMPTY.
011000     READ CONTROL-CARD-IN
011100         AT END
011200             SET CARD-FILE-EOF TO TRUE
011300         NOT AT END
011400             MOVE CARD-MIN-USERS-PER-ROLE
011500                 TO FLT-MIN-USERS-PER-ROLE
011600             MOVE CARD-MAX-PERMS-PER-ROLE
011700                 TO FLT-MAX-PERMS-PER-ROLE
011800             MOVE CARD-USE-AI         TO FLT-USE-AI
011900             MOVE CARD-APPLICATIONS   TO FLT-APPLICATIONS
012000             MOVE CARD-ORG-UNITS      TO FLT-ORG-UNITS
012010             ADD 1 TO WS-CARDS-READ-CT
012100     END-READ.
012110     IF RM-TRACE-SW-ON AND CARD-FILE-OK
012120         DISPLAY CARD-TRACE-PREFIX
012130     END-IF.
012140 2000-EXIT.
012150     EXIT.
012200*---------------------------------------------------------------*
012300 3000-CALL-RMLOAD.
012400*---------------------------------------------------------------*
012500     CALL 'RMLOAD' USING ROLE-FILTER-REC,
012600         OU-TABLE-COUNT, OU-TABLE,
012700         USER-TABLE-COUNT, USER-TABLE,
012800         APP-TABLE-COUNT, APP-TABLE,
012900         ENT-TABLE-COUNT, ENT-TABLE,
013000         ASG-TABLE-COUNT, ASG-TABLE,
013100         DATA-SUMMARY-REC,
013200         ROLE-TABLE-COUNT, ROLE-TABLE,
013300         AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE
013400     END-CALL.
013500*---------------------------------------------------------------*
013600 4000-CALL-RMMINE.
013700*---------------------------------------------------------------*
013800     CALL 'RMMINE' USING ROLE-FILTER-REC,
013900         OU-TABLE-COUNT, OU-TABLE,
014000         USER-TABLE-COUNT, USER-TABLE,
014100         APP-TABLE-COUNT, APP-TABLE,
014200         ENT-TABLE-COUNT, ENT-TABLE,
014300         ASG-TABLE-COUNT, ASG-TABLE,
014400         DATA-SUMMARY-REC,
014500         ROLE-TABLE-COUNT, ROLE-TABLE,
014600         AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE
014700     END-CALL.
014800*---------------------------------------------------------------*
014900 5000-CALL-RMPERMAP.
015000*---------------------------------------------------------------*
015100     CALL 'RMPERMAP' USING ROLE-FILTER-REC,
015200         OU-TABLE-COUNT, OU-TABLE,
015300         USER-TABLE-COUNT, USER-TABLE,
015400         APP-TABLE-COUNT, APP-TABLE,
015500         ENT-TABLE-COUNT, ENT-TABLE,
015600         ASG-TABLE-COUNT, ASG-TABLE,
015700         DATA-SUMMARY-REC,
015800         ROLE-TABLE-COUNT, ROLE-TABLE,
015900         AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE
016000     END-CALL.
016100*---------------------------------------------------------------*
016200 6000-CALL-RMREPORT.
016300*---------------------------------------------------------------*
016400     CALL 'RMREPORT' USING ROLE-FILTER-REC,
016500         OU-TABLE-COUNT, OU-TABLE,
016600         USER-TABLE-COUNT, USER-TABLE,
016700         APP-TABLE-COUNT, APP-TABLE,
016800         ENT-TABLE-COUNT, ENT-TABLE,
016900         ASG-TABLE-COUNT, ASG-TABLE,
017000         DATA-SUMMARY-REC,
017100         ROLE-TABLE-COUNT, ROLE-TABLE,
017200         AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE
017300     END-CALL.
017400*---------------------------------------------------------------*
017500 9900-CLOSE-FILES.
017600*---------------------------------------------------------------*
017700     CLOSE CONTROL-CARD-IN.
