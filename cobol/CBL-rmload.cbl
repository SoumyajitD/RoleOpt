000100*===============================================================*
000200* PROGRAM NAME:    RMLOAD
000300* ORIGINAL AUTHOR: M. OKAFOR
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 M. OKAFOR       CREATED FOR ROLEOPT - RM-3301 LOAD THE
000900*                          FIVE IDENTITY-GOVERNANCE EXTRACTS
001000* 03/18/21 M. OKAFOR       RM-3302 ADDED ASSIGNMENT GROUP-BY
001100* 08/02/22 T. VANCE        RM-3347 RESOLVE ENT-APP-ID THROUGH
001200*                          RMFETCH INSTEAD OF AN INLINE SEARCH
001300* 02/14/23 T. VANCE        Y2K-STYLE REVIEW - NO 2-DIGIT YEARS
001400*                          ANYWHERE IN THIS PROGRAM, NO CHANGE
001500*                          REQUIRED
001600* 09/30/24 R. ESPARZA      RM-3412 BUILD DATA-SUMMARY-REC AT END
001700*                          OF RUN INSTEAD OF LEAVING IT TO RMMINE
001800* 05/19/25 R. ESPARZA      RM-3458 SKIP ASSIGNMENT ROWS WHOSE
001900*                          USER-ID NEVER MATCHED, RATHER THAN
002000*                          ABORT THE RUN
002100* 07/21/25 R. ESPARZA      RM-3466 RMLOAD NOW RECEIVES THE SHARED
002200*                          TABLES FROM RMDRIVER BY REFERENCE -
002300*                          TABLES MOVED FROM WORKING-STORAGE TO
002400*                          LINKAGE SECTION, NO LONGER OWNED HERE
002410* 08/09/26 K. DELACRUZ      RM-3471 CONVERTED THE FIVE LOAD-STEP
002420*                          PERFORMS TO PERFORM...THRU RANGES AND
002430*                          ADDED A STEPS-RUN COUNTER TO THE UPSI-0
002440*                          TRACE LINE
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  RMLOAD.
002800 AUTHOR. M. OKAFOR.
002900 INSTALLATION. ROLEOPT BATCH - IDENTITY GOVERNANCE.
003000 DATE-WRITTEN. 03/11/21.
003100 DATE-COMPILED.
003200 SECURITY. NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3096.
003900 OBJECT-COMPUTER. IBM-3096.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS RM-TRACE-SW-ON
004200            OFF STATUS IS RM-TRACE-SW-OFF.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT ORG-UNITS-IN ASSIGN TO OUDD
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS OU-FILE-STATUS.
005000*
005100     SELECT USERS-IN ASSIGN TO USRDD
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS USER-FILE-STATUS.
005400*
005500     SELECT APPLICATIONS-IN ASSIGN TO APPDD
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS APP-FILE-STATUS.
005800*
005900     SELECT ENTITLEMENTS-IN ASSIGN TO ENTDD
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       FILE STATUS IS ENT-FILE-STATUS.
006200*
006300     SELECT ASSIGNMENTS-IN ASSIGN TO ASGDD
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS IS ASG-FILE-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100 FD  ORG-UNITS-IN
007200     RECORDING MODE IS F.
007300 01  OU-LINE-IN                      PIC X(200).
007400 01  OU-LINE-IN-COLS REDEFINES OU-LINE-IN.
007500     05  OU-LINE-HDR-CHECK           PIC X(05).
007600     05  FILLER                      PIC X(195).
007700*---------------------------------------------------------------*
007800 FD  USERS-IN
007900     RECORDING MODE IS F.
008000 01  USER-LINE-IN                    PIC X(200).
008100 01  USER-LINE-IN-COLS REDEFINES USER-LINE-IN.
008200     05  USER-LINE-HDR-CHECK         PIC X(07).
008300     05  FILLER                      PIC X(193).
008400*---------------------------------------------------------------*
008500 FD  APPLICATIONS-IN
008600     RECORDING MODE IS F.
008700 01  APP-LINE-IN                     PIC X(200).
008800 01  APP-LINE-IN-COLS REDEFINES APP-LINE-IN.
008900     05  APP-LINE-HDR-CHECK          PIC X(06).
009000     05  FILLER                      PIC X(194).
009100*---------------------------------------------------------------*
009200 FD  ENTITLEMENTS-IN
009300     RECORDING MODE IS F.
009400 01  ENT-LINE-IN                     PIC X(200).
009500 01  ENT-LINE-IN-COLS REDEFINES ENT-LINE-IN.
009600     05  ENT-LINE-HDR-CHECK          PIC X(06).
009700     05  FILLER                      PIC X(194).
009800*---------------------------------------------------------------*
009900 FD  ASSIGNMENTS-IN
010000     RECORDING MODE IS F.
010100 01  ASG-LINE-IN                     PIC X(200).
010200 01  ASG-LINE-IN-COLS REDEFINES ASG-LINE-IN.
010300     05  ASG-LINE-HDR-CHECK          PIC X(11).
010400     05  FILLER                      PIC X(189).
010500*---------------------------------------------------------------*
010600 WORKING-STORAGE SECTION.
010700*---------------------------------------------------------------*
010800 COPY RMRECS.
010900*---------------------------------------------------------------*
011000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011100     05  OU-FILE-STATUS              PIC X(02).
011200         88  OU-FILE-OK              VALUE '00'.
011300         88  OU-FILE-EOF             VALUE '10'.
011400     05  USER-FILE-STATUS            PIC X(02).
011500         88  USER-FILE-OK            VALUE '00'.
011600         88  USER-FILE-EOF           VALUE '10'.
011700     05  APP-FILE-STATUS             PIC X(02).
011800         88  APP-FILE-OK             VALUE '00'.
011900         88  APP-FILE-EOF            VALUE '10'.
012000     05  ENT-FILE-STATUS             PIC X(02).
012100         88  ENT-FILE-OK             VALUE '00'.
012200         88  ENT-FILE-EOF            VALUE '10'.
012300     05  ASG-FILE-STATUS             PIC X(02).
012400         88  ASG-FILE-OK             VALUE '00'.
012500         88  ASG-FILE-EOF            VALUE '10'.
012600     05  WS-FOUND-INDEX              PIC S9(4) COMP VALUE ZERO.
012700     05  WS-HEADER-SEEN-SW           PIC X(01) VALUE 'N'.
012800         88  WS-HEADER-SEEN          VALUE 'Y'.
012900     05  FILLER                      PIC X(10).
012910*---------------------------------------------------------------*
012920* STANDALONE STEP COUNTER - NOT PART OF ANY GROUP, COUNTS THE
012930* LOAD STEPS THAT ACTUALLY RAN THIS DECK (2000 THROUGH 6000).
012940*---------------------------------------------------------------*
012950 77  WS-STEPS-RUN-CT                 PIC S9(4) COMP VALUE ZERO.
013000*---------------------------------------------------------------*
013100* RAW ASSIGNMENT COLLECTION - ONE ENTRY PER DISTINCT USER-ID
013200* SEEN ON ASSIGNMENTS-IN, REGARDLESS OF WHETHER THE USER-ID
013300* EVER RESOLVES.  FINALIZED INTO THE PUBLISHED ASG-TABLE BY
013400* 6000-FINALIZE-ASSIGNMENTS.  LOCAL TO THIS PROGRAM ONLY.
013500*---------------------------------------------------------------*
013600 01  RAW-ASG-TABLE-COUNT             PIC S9(4) COMP VALUE ZERO.
013700 01  RAW-ASG-TABLE.
013800     05  RAW-ASG-ENTRY OCCURS 1 TO 5000 TIMES
013900             DEPENDING ON RAW-ASG-TABLE-COUNT
014000             INDEXED BY RAW-ASG-IDX.
014100         10  RAW-ASG-USER-ID         PIC X(10).
014200         10  RAW-ASG-ENT-COUNT       PIC S9(4) COMP VALUE ZERO.
014300         10  RAW-ASG-ENT-ID-LIST OCCURS 1 TO 200 TIMES
014400                 DEPENDING ON RAW-ASG-ENT-COUNT
014500                 INDEXED BY RAW-ASG-ENT-IDX
014600                 PIC X(10).
014700         10  FILLER                  PIC X(10).
014800*---------------------------------------------------------------*
014900* RECORD-COUNT ACCUMULATORS - KEPT IN COMP FOR ARITHMETIC.  THE
015000* END-OF-RUN TRACE LINE GETS ITS VALUE BY A PLAIN MOVE (COMP TO
015100* EDITED DISPLAY CONVERTS THE VALUE) - NEVER BY REDEFINES, WHICH
015200* WOULD ONLY REINTERPRET THE BINARY BYTES AS ZONED DIGITS.
015300*---------------------------------------------------------------*
015400 01  WS-LOAD-COUNTERS-C.
015500     05  WS-OU-READ-CT-C             PIC S9(9) COMP VALUE ZERO.
015600     05  WS-USER-READ-CT-C           PIC S9(9) COMP VALUE ZERO.
015700     05  WS-APP-READ-CT-C            PIC S9(9) COMP VALUE ZERO.
015800     05  WS-ENT-READ-CT-C            PIC S9(9) COMP VALUE ZERO.
015900     05  WS-ASG-READ-CT-C            PIC S9(9) COMP VALUE ZERO.
016000*---------------------------------------------------------------*
016100 01  WS-TRACE-LINE.
016200     05  FILLER     PIC X(20) VALUE 'RMLOAD RECORDS READ:'.
016300     05  WS-TRACE-COUNT              PIC ZZZ,ZZZ,ZZ9.
016350     05  FILLER     PIC X(08) VALUE ' STEPS: '.
016370     05  WS-TRACE-STEPS-ED           PIC Z9.
016400     05  FILLER                      PIC X(01) VALUE SPACE.
016500*===============================================================*
016600 LINKAGE SECTION.
016700*---------------------------------------------------------------*
016800 COPY RMTABS.
016900*===============================================================*
017000 PROCEDURE DIVISION USING ROLE-FILTER-REC,
017100     OU-TABLE-COUNT, OU-TABLE,
017200     USER-TABLE-COUNT, USER-TABLE,
017300     APP-TABLE-COUNT, APP-TABLE,
017400     ENT-TABLE-COUNT, ENT-TABLE,
017500     ASG-TABLE-COUNT, ASG-TABLE,
017600     DATA-SUMMARY-REC,
017700     ROLE-TABLE-COUNT, ROLE-TABLE,
017800     AI-ROLE-TABLE-COUNT, AI-ROLE-TABLE.
017900*---------------------------------------------------------------*
018000 0000-MAIN-PARAGRAPH.
018100*---------------------------------------------------------------*
018200     PERFORM 1000-CLEAR-TABLES.
018300     PERFORM 1100-OPEN-FILES.
018400     PERFORM 2000-LOAD-ORG-UNITS THRU 2000-EXIT.
018410     ADD 1 TO WS-STEPS-RUN-CT.
018500     PERFORM 3000-LOAD-USERS THRU 3000-EXIT.
018510     ADD 1 TO WS-STEPS-RUN-CT.
018600     PERFORM 4000-LOAD-APPLICATIONS THRU 4000-EXIT.
018610     ADD 1 TO WS-STEPS-RUN-CT.
018700     PERFORM 5000-LOAD-ENTITLEMENTS THRU 5000-EXIT.
018710     ADD 1 TO WS-STEPS-RUN-CT.
018800     PERFORM 6000-FINALIZE-ASSIGNMENTS THRU 6000-EXIT.
018810     ADD 1 TO WS-STEPS-RUN-CT.
018900     PERFORM 7000-BUILD-DATA-SUMMARY.
019000     PERFORM 9900-CLOSE-FILES.
019100     MOVE WS-OU-READ-CT-C         TO WS-TRACE-COUNT.
019110     MOVE WS-STEPS-RUN-CT         TO WS-TRACE-STEPS-ED.
019200     IF RM-TRACE-SW-ON
019300         DISPLAY WS-TRACE-LINE
019400     END-IF.
019500     GOBACK.
019600*---------------------------------------------------------------*
019700 1000-CLEAR-TABLES.
019800*---------------------------------------------------------------*
019900     MOVE ZERO TO OU-TABLE-COUNT  USER-TABLE-COUNT
020000                   APP-TABLE-COUNT ENT-TABLE-COUNT
020100                   ASG-TABLE-COUNT RAW-ASG-TABLE-COUNT.
020200     MOVE ZERO TO WS-LOAD-COUNTERS-C.
020300     INITIALIZE DATA-SUMMARY-REC.
020400*---------------------------------------------------------------*
020500 1100-OPEN-FILES.
020600*---------------------------------------------------------------*
020700     OPEN INPUT ORG-UNITS-IN.
020800     OPEN INPUT USERS-IN.
020900     OPEN INPUT APPLICATIONS-IN.
021000     OPEN INPUT ENTITLEMENTS-IN.
021100     OPEN INPUT ASSIGNMENTS-IN.
021200*---------------------------------------------------------------*
021300 2000-LOAD-ORG-UNITS.
021400*---------------------------------------------------------------*
021500     IF NOT OU-FILE-OK
021600         GO TO 2000-EXIT
021700     END-IF.
021800     READ ORG-UNITS-IN
021900         AT END
022000             SET OU-FILE-EOF TO TRUE.
022100     PERFORM 2050-PROCESS-ONE-OU-LINE UNTIL OU-FILE-EOF.
022200 2000-EXIT.
022300     EXIT.
022400*---------------------------------------------------------------*
022500 2050-PROCESS-ONE-OU-LINE.
022600*---------------------------------------------------------------*
022700     IF OU-LINE-HDR-CHECK NOT = 'OU-ID'
022800         PERFORM 2100-PARSE-OU-LINE
022900         ADD 1 TO WS-OU-READ-CT-C
023000         ADD 1 TO OU-TABLE-COUNT
023100         MOVE RM-OU-REC TO OU-ENTRY (OU-TABLE-COUNT)
023200     END-IF.
023300     READ ORG-UNITS-IN
023400         AT END
023500             SET OU-FILE-EOF TO TRUE
023600     END-READ.
023700*---------------------------------------------------------------*
023800 2100-PARSE-OU-LINE.
023900*---------------------------------------------------------------*
024000     INITIALIZE RM-OU-REC.
024100     UNSTRING OU-LINE-IN DELIMITED BY ','
024200         INTO OU-ID OF RM-OU-REC, OU-NAME OF RM-OU-REC,
024300              OU-DESCRIPTION OF RM-OU-REC.
024400*---------------------------------------------------------------*
024500 3000-LOAD-USERS.
024600*---------------------------------------------------------------*
024700     IF NOT USER-FILE-OK
024800         GO TO 3000-EXIT
024900     END-IF.
025000     READ USERS-IN
025100         AT END
025200             SET USER-FILE-EOF TO TRUE.
025300     PERFORM 3050-PROCESS-ONE-USER-LINE UNTIL USER-FILE-EOF.
025400 3000-EXIT.
025500     EXIT.
025600*---------------------------------------------------------------*
025700 3050-PROCESS-ONE-USER-LINE.
025800*---------------------------------------------------------------*
025900     IF USER-LINE-HDR-CHECK NOT = 'USER-ID'
026000         PERFORM 3100-PARSE-USER-LINE
026100         ADD 1 TO WS-USER-READ-CT-C
026200         ADD 1 TO USER-TABLE-COUNT
026300         MOVE RM-USER-REC TO USER-ENTRY (USER-TABLE-COUNT)
026400         PERFORM 3200-RESOLVE-USER-OU
026500     END-IF.
026600     READ USERS-IN
026700         AT END
026800             SET USER-FILE-EOF TO TRUE
026900     END-READ.
027000*---------------------------------------------------------------*
027100 3100-PARSE-USER-LINE.
027200*---------------------------------------------------------------*
027300     INITIALIZE RM-USER-REC.
027400     UNSTRING USER-LINE-IN DELIMITED BY ','
027500         INTO USER-ID OF RM-USER-REC,
027600              USER-FIRST-NAME OF RM-USER-REC,
027700              USER-LAST-NAME OF RM-USER-REC,
027800              USER-OU-ID OF RM-USER-REC.
027900*---------------------------------------------------------------*
028000 3200-RESOLVE-USER-OU.
028100*---------------------------------------------------------------*
028200*    JOIN-MISS POLICY: LINK AS UNKNOWN, NEVER REJECT. A MISSING
028300*    OR UNMATCHED USER-OU-ID LEAVES USER-OU-INDEX AT ZERO - THE
028400*    USER RECORD ITSELF STILL LOADS.
028500     MOVE ZERO TO WS-FOUND-INDEX.
028600     IF USER-OU-ID OF USER-ENTRY (USER-TABLE-COUNT) NOT = SPACE
028700         CALL 'RMFETCH' USING 'OU' OU-TABLE-COUNT, OU-TABLE,
028800              USER-OU-ID OF USER-ENTRY (USER-TABLE-COUNT),
028900              WS-FOUND-INDEX
029000         END-CALL
029100     END-IF.
029200     MOVE WS-FOUND-INDEX
029300         TO USER-OU-INDEX OF USER-ENTRY (USER-TABLE-COUNT).
029400     IF WS-FOUND-INDEX > ZERO
029500         ADD 1 TO OU-MEMBER-COUNT OF OU-ENTRY (WS-FOUND-INDEX)
029600     END-IF.
029700*---------------------------------------------------------------*
029800 4000-LOAD-APPLICATIONS.
029900*---------------------------------------------------------------*
030000     IF NOT APP-FILE-OK
030100         GO TO 4000-EXIT
030200     END-IF.
030300     READ APPLICATIONS-IN
030400         AT END
030500             SET APP-FILE-EOF TO TRUE.
030600     PERFORM 4050-PROCESS-ONE-APP-LINE UNTIL APP-FILE-EOF.
030700 4000-EXIT.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 4050-PROCESS-ONE-APP-LINE.
031100*---------------------------------------------------------------*
031200     IF APP-LINE-HDR-CHECK NOT = 'APP-ID'
031300         PERFORM 4100-PARSE-APP-LINE
031400         ADD 1 TO WS-APP-READ-CT-C
031500         ADD 1 TO APP-TABLE-COUNT
031600         MOVE RM-APP-REC TO APP-ENTRY (APP-TABLE-COUNT)
031700     END-IF.
031800     READ APPLICATIONS-IN
031900         AT END
032000             SET APP-FILE-EOF TO TRUE
032100     END-READ.
032200*---------------------------------------------------------------*
032300 4100-PARSE-APP-LINE.
032400*---------------------------------------------------------------*
032500     INITIALIZE RM-APP-REC.
032600     UNSTRING APP-LINE-IN DELIMITED BY ','
032700         INTO APP-ID OF RM-APP-REC, APP-NAME OF RM-APP-REC,
032800              APP-DESCRIPTION OF RM-APP-REC.
032900*---------------------------------------------------------------*
033000 5000-LOAD-ENTITLEMENTS.
033100*---------------------------------------------------------------*
033200     IF NOT ENT-FILE-OK
033300         GO TO 5000-EXIT
033400     END-IF.
033500     READ ENTITLEMENTS-IN
033600         AT END
033700             SET ENT-FILE-EOF TO TRUE.
033800     PERFORM 5050-PROCESS-ONE-ENT-LINE UNTIL ENT-FILE-EOF.
033900 5000-EXIT.
034000     EXIT.
034100*---------------------------------------------------------------*
034200 5050-PROCESS-ONE-ENT-LINE.
034300*---------------------------------------------------------------*
034400     IF ENT-LINE-HDR-CHECK NOT = 'ENT-ID'
034500         PERFORM 5100-PARSE-ENT-LINE
034600         ADD 1 TO WS-ENT-READ-CT-C
034700         ADD 1 TO ENT-TABLE-COUNT
034800         MOVE RM-ENT-REC TO ENT-ENTRY (ENT-TABLE-COUNT)
034900         PERFORM 5200-RESOLVE-ENT-APP
035000     END-IF.
035100     READ ENTITLEMENTS-IN
035200         AT END
035300             SET ENT-FILE-EOF TO TRUE
035400     END-READ.
035500*---------------------------------------------------------------*
035600 5100-PARSE-ENT-LINE.
035700*---------------------------------------------------------------*
035800     INITIALIZE RM-ENT-REC.
035900     UNSTRING ENT-LINE-IN DELIMITED BY ','
036000         INTO ENT-ID OF RM-ENT-REC, ENT-NAME OF RM-ENT-REC,
036100              ENT-DESCRIPTION OF RM-ENT-REC,
036200              ENT-APP-ID OF RM-ENT-REC.
036300*---------------------------------------------------------------*
036400 5200-RESOLVE-ENT-APP.
036500*---------------------------------------------------------------*
036600*    SAME JOIN-MISS POLICY AS 3200 - UNMATCHED ENT-APP-ID LEAVES
036700*    ENT-APP-INDEX AT ZERO, REPORTED AS "UNKNOWN" DOWNSTREAM.
036800     MOVE ZERO TO WS-FOUND-INDEX.
036900     IF ENT-APP-ID OF ENT-ENTRY (ENT-TABLE-COUNT) NOT = SPACE
037000         CALL 'RMFETCH' USING 'AP' APP-TABLE-COUNT, APP-TABLE,
037100              ENT-APP-ID OF ENT-ENTRY (ENT-TABLE-COUNT),
037200              WS-FOUND-INDEX
037300         END-CALL
037400     END-IF.
037500     MOVE WS-FOUND-INDEX
037600         TO ENT-APP-INDEX OF ENT-ENTRY (ENT-TABLE-COUNT).
037700     IF WS-FOUND-INDEX > ZERO
037800         ADD 1 TO APP-ENT-COUNT OF APP-ENTRY (WS-FOUND-INDEX)
037900     END-IF.
038000*---------------------------------------------------------------*
038100 6000-FINALIZE-ASSIGNMENTS.
038200*---------------------------------------------------------------*
038300*    STEP 6A - READ THE RAW EXTRACT AND ACCUMULATE ENTITLEMENT
038400*    IDS BY USER-ID.  THE EXTRACT NEED NOT BE SORTED - THIS IS
038500*    A KEYED GROUP-BY, NOT A SEQUENTIAL CONTROL BREAK.
038600     IF NOT ASG-FILE-OK
038700         GO TO 6000-EXIT
038800     END-IF.
038900     READ ASSIGNMENTS-IN
039000         AT END
039100             SET ASG-FILE-EOF TO TRUE.
039200     PERFORM 6050-PROCESS-ONE-ASG-LINE UNTIL ASG-FILE-EOF.
039300*---------------------------------------------------------------*
039400*    STEP 6B - FOR EVERY DISTINCT USER-ID COLLECTED, RESOLVE IT
039500*    AGAINST USER-TABLE.  A MISS DROPS THE WHOLE GROUP (NO
039600*    ASSIGNMENT RECORD).  A HIT RESOLVES EACH ENTITLEMENT ID,
039700*    SKIPPING THE ONES THAT DO NOT RESOLVE.
039800     PERFORM 6300-BUILD-FINAL-ASSIGNMENTS
039900         VARYING RAW-ASG-IDX FROM 1 BY 1
040000         UNTIL RAW-ASG-IDX > RAW-ASG-TABLE-COUNT.
040100     GO TO 6000-EXIT.
040200*---------------------------------------------------------------*
040300 6050-PROCESS-ONE-ASG-LINE.
040400*---------------------------------------------------------------*
040500     IF ASG-LINE-HDR-CHECK NOT = 'ASG-USER-ID'
040600         PERFORM 6100-PARSE-ASG-LINE
040700         ADD 1 TO WS-ASG-READ-CT-C
040800         PERFORM 6200-ACCUMULATE-RAW-ASSIGNMENT
040900     END-IF.
041000     READ ASSIGNMENTS-IN
041100         AT END
041200             SET ASG-FILE-EOF TO TRUE
041300     END-READ.
041400*---------------------------------------------------------------*
041500 6100-PARSE-ASG-LINE.
041600*---------------------------------------------------------------*
041700     INITIALIZE RM-ASG-DETAIL-REC.
041800     UNSTRING ASG-LINE-IN DELIMITED BY ','
041900         INTO ASG-USER-ID OF RM-ASG-DETAIL-REC,
042000              ASG-ENT-ID OF RM-ASG-DETAIL-REC.
042100*---------------------------------------------------------------*
042200 6200-ACCUMULATE-RAW-ASSIGNMENT.
042300*---------------------------------------------------------------*
042400     MOVE ZERO TO WS-FOUND-INDEX.
042500     PERFORM 6210-SEARCH-RAW-ASG-ENTRY
042600         VARYING RAW-ASG-IDX FROM 1 BY 1
042700         UNTIL RAW-ASG-IDX > RAW-ASG-TABLE-COUNT.
042800     IF WS-FOUND-INDEX = ZERO
042900         ADD 1 TO RAW-ASG-TABLE-COUNT
043000         MOVE RAW-ASG-TABLE-COUNT TO WS-FOUND-INDEX
043100         MOVE ASG-USER-ID OF RM-ASG-DETAIL-REC
043200             TO RAW-ASG-USER-ID (WS-FOUND-INDEX)
043300     END-IF.
043400     ADD 1 TO RAW-ASG-ENT-COUNT (WS-FOUND-INDEX).
043500     MOVE ASG-ENT-ID OF RM-ASG-DETAIL-REC TO
043600         RAW-ASG-ENT-ID-LIST (WS-FOUND-INDEX,
043700             RAW-ASG-ENT-COUNT (WS-FOUND-INDEX)).
043800*---------------------------------------------------------------*
043900 6210-SEARCH-RAW-ASG-ENTRY.
044000*---------------------------------------------------------------*
044100     IF RAW-ASG-USER-ID (RAW-ASG-IDX)
044200             = ASG-USER-ID OF RM-ASG-DETAIL-REC
044300         MOVE RAW-ASG-IDX TO WS-FOUND-INDEX
044400     END-IF.
044500*---------------------------------------------------------------*
044600 6300-BUILD-FINAL-ASSIGNMENTS.
044700*---------------------------------------------------------------*
044800     MOVE ZERO TO WS-FOUND-INDEX.
044900     CALL 'RMFETCH' USING 'US' USER-TABLE-COUNT, USER-TABLE,
045000          RAW-ASG-USER-ID (RAW-ASG-IDX), WS-FOUND-INDEX
045100     END-CALL.
045200     IF WS-FOUND-INDEX = ZERO
045300*        USER ID NEVER MATCHED A LOADED USER - DROP THE GROUP.
045400         CONTINUE
045500     ELSE
045600         ADD 1 TO ASG-TABLE-COUNT
045700         MOVE RAW-ASG-USER-ID (RAW-ASG-IDX)
045800             TO ASG-USER-ID OF ASG-ENTRY (ASG-TABLE-COUNT)
045900         MOVE WS-FOUND-INDEX
046000             TO ASG-USER-INDEX (ASG-TABLE-COUNT)
046100         MOVE ZERO TO ASG-ENT-COUNT (ASG-TABLE-COUNT)
046200         PERFORM 6400-RESOLVE-RAW-ENTITLEMENTS
046300             VARYING RAW-ASG-ENT-IDX FROM 1 BY 1
046400             UNTIL RAW-ASG-ENT-IDX >
046500                 RAW-ASG-ENT-COUNT (RAW-ASG-IDX)
046600     END-IF.
046700*---------------------------------------------------------------*
046800 6400-RESOLVE-RAW-ENTITLEMENTS.
046900*---------------------------------------------------------------*
047000     MOVE ZERO TO WS-FOUND-INDEX.
047100     CALL 'RMFETCH' USING 'EN' ENT-TABLE-COUNT, ENT-TABLE,
047200          RAW-ASG-ENT-ID-LIST (RAW-ASG-IDX, RAW-ASG-ENT-IDX),
047300          WS-FOUND-INDEX
047400     END-CALL.
047500     IF WS-FOUND-INDEX > ZERO
047600         ADD 1 TO ASG-ENT-COUNT (ASG-TABLE-COUNT)
047700         MOVE WS-FOUND-INDEX TO ASG-ENT-INDEX-LIST
047800             (ASG-TABLE-COUNT, ASG-ENT-COUNT (ASG-TABLE-COUNT))
047900     END-IF.
048000 6000-EXIT.
048100     EXIT.
048200*---------------------------------------------------------------*
048300 7000-BUILD-DATA-SUMMARY.
048400*---------------------------------------------------------------*
048500     MOVE USER-TABLE-COUNT       TO SUM-USER-COUNT.
048600     MOVE OU-TABLE-COUNT         TO SUM-OU-COUNT.
048700     MOVE APP-TABLE-COUNT        TO SUM-APP-COUNT.
048800     MOVE ENT-TABLE-COUNT        TO SUM-ENT-COUNT.
048900     MOVE ASG-TABLE-COUNT        TO SUM-ASSIGNMENT-COUNT.
049000*---------------------------------------------------------------*
049100 9900-CLOSE-FILES.
049200*---------------------------------------------------------------*
049300     CLOSE ORG-UNITS-IN, USERS-IN, APPLICATIONS-IN,
049400           ENTITLEMENTS-IN, ASSIGNMENTS-IN.
