000100*---------------------------------------------------------------*
000200* RMFORM  --  ROLE-REPORT-OUT LINE LAYOUTS
000300*
000400* ORIGINAL AUTHOR: R. ESPARZA
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/09/22 T. VANCE        RM-3360 CREATED FOR CBL-RMREPORT
000900* 09/30/24 R. ESPARZA      RM-3412 WIDENED RD-APP-LIST-ED TO
001000*                          MATCH ROLE-APP-LIST X(120)
001010* 08/09/26 K. DELACRUZ      RM-3472 BUILT THE COMMA DELIMITERS
001020*                          RIGHT INTO THE DETAIL LAYOUT AND SPLIT
001030*                          THE CONFIDENCE FIELD SO THE DETAIL
001040*                          LINE GOES OUT IN ONE MOVE, THE SAME
001050*                          WAY THE HEADER ABOVE ALREADY DOES
001060* 08/09/26 K. DELACRUZ      RM-3473 ADDED RD-CONFIDENCE-DASH-ED,
001070*                          A 3-BYTE ALPHANUMERIC REDEFINES OF
001080*                          RD-CONFIDENCE-GROUP, SO THE MANUAL-ROLE
001090*                          PATH CAN MOVE A LITERAL '-' ACROSS THE
001095*                          COLUMN NOW THAT IT IS SPLIT IN TWO
001100*---------------------------------------------------------------*
001200 01  RM-REPORT-HEADER-REC.
001300     05  FILLER       PIC X(08) VALUE 'Role ID,'.
001400     05  FILLER       PIC X(10) VALUE 'Role Name,'.
001500     05  FILLER       PIC X(11) VALUE 'User Count,'.
001600     05  FILLER       PIC X(13) VALUE 'Applications,'.
001700     05  FILLER       PIC X(17) VALUE 'Permission Count,'.
001800     05  FILLER       PIC X(13) VALUE 'AI Generated,'.
001900     05  FILLER       PIC X(10) VALUE 'Confidence'.
002000     05  FILLER       PIC X(18) VALUE SPACE.
002100*---------------------------------------------------------------*
002200 01  RM-REPORT-HEADER-LINE-R REDEFINES RM-REPORT-HEADER-REC
002300                                PIC X(100).
002400*---------------------------------------------------------------*
002500* EDITED COLUMN VIEWS - MOVED INTO FROM THE TABLE ENTRY, WITH THE
002600* COMMA SEPARATORS BUILT RIGHT INTO THE LAYOUT AS FILLER, THEN THE
002700* WHOLE LINE MOVED OUT THROUGH THE FLAT VIEW BELOW IN ONE MOVE -
002710* THE SAME WAY RM-REPORT-HEADER-REC GOES OUT ABOVE.
002720*---------------------------------------------------------------*
002800 01  RM-REPORT-DETAIL-FIELDS.
002900     05  RD-ROLE-ID-ED               PIC Z(8)9.
002910     05  FILLER                      PIC X(01) VALUE ','.
003000     05  RD-ROLE-NAME-ED             PIC X(30).
003010     05  FILLER                      PIC X(01) VALUE ','.
003100     05  RD-USER-COUNT-ED            PIC Z(3)9.
003110     05  FILLER                      PIC X(01) VALUE ','.
003200     05  RD-APP-LIST-ED              PIC X(120).
003210     05  FILLER                      PIC X(01) VALUE ','.
003300     05  RD-PERM-COUNT-ED            PIC Z(3)9.
003310     05  FILLER                      PIC X(01) VALUE ','.
003400     05  RD-AI-GENERATED-ED          PIC X(3).
003410     05  FILLER                      PIC X(01) VALUE ','.
003420     05  RD-CONFIDENCE-GROUP.
003430         10  RD-CONFIDENCE-NUM-ED    PIC Z9.
003440         10  RD-CONFIDENCE-PCT-SIGN  PIC X(01) VALUE '%'.
003450*---------------------------------------------------------------*
003460* MANUAL-ROLE VIEW - NO CONFIDENCE SCORE APPLIES, SO THE COLUMN
003470* COMES OUT AS A LITERAL "-" ACROSS THE SAME THREE BYTES.
003480*---------------------------------------------------------------*
003490     05  RD-CONFIDENCE-DASH-ED REDEFINES RD-CONFIDENCE-GROUP
003495                                    PIC X(03).
003500     05  FILLER                      PIC X(10).
003510*---------------------------------------------------------------*
003520 01  RM-REPORT-DETAIL-LINE-R REDEFINES RM-REPORT-DETAIL-FIELDS
003530                                    PIC X(189).
003700*---------------------------------------------------------------*
003800 01  RM-REPORT-LINE-REC.
003900     05  RM-REPORT-LINE              PIC X(240).
004000     05  FILLER                      PIC X(10).
